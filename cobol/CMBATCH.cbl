000100******************************************************************
000200*                                                                *
000300*  PROGRAM-ID.   CMBATCH                                        *
000400*  AUTHOR.       R. J. PALLADINO                                 *
000500*  INSTALLATION. MIDLAND DATA CENTER - A/R APPLICATIONS         *
000600*  DATE-WRITTEN. 09/02/1987                                      *
000700*  DATE-COMPILED.                                                *
000800*  SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY                *
000900*                                                                *
001000*  PURPOSE.  MAIN DRIVER FOR THE COMBIMATCH INVOICE-             *
001100*  RECONCILIATION RUN.  READS THE ITEMS FILE AND THE PARAMETER   *
001200*  CARD, CALLS CMVALPRM TO VALIDATE THE PARAMETERS AND REPEATS   *
001300*  A CMSOLVE SEARCH CYCLE OVER THE NON-FINALIZED ITEMS UNTIL     *
001400*  EVERY ITEM IS FINALIZED OR THE SOLVER REPORTS NO FURTHER      *
001500*  COMBINATION IS POSSIBLE.  EACH CYCLE CLASSIFIES ITS RESULTS   *
001600*  EXACT OR APPROXIMATE, AUTO-FINALIZES EVERY EXACT MATCH FOUND  *
001700*  IN DISCOVERY ORDER, PURGES ANY COMBINATION LEFT SHARING AN    *
001800*  ITEM WITH A FINALIZED ONE, THEN PRINTS THAT CYCLE'S COMBOS    *
001900*  REPORT AGAINST THE POST-PURGE COUNTS.  THE RUNNING            *
002000*  FINALIZATION SUMMARY IS PRINTED ONCE, AFTER THE LAST CYCLE.   *
002100*                                                                *
002200******************************************************************
002300*                     C H A N G E   L O G                       *
002400******************************************************************
002500* DATE     PGMR  REQ-NO   DESCRIPTION                            *
002600* -------- ----  -------  --------------------------------------*
002700* 09/02/87 RJP   AR-0144  ORIGINAL PROGRAM.  REPLACES THE OLD    *
002800*                         AR-14 WORKSHEET COMBINATION SEARCH     *
002900*                         THAT THE REGIONAL OFFICES RAN BY HAND. *
003000* 01/18/88 RJP   AR-0158  ADAPTED TO THE NEW SMART-MIN/SMART-MAX *
003100*                         SOLVER RELEASE (SEE CMSOLVE LOG).      *
003200* 08/30/89 RJP   AR-0219  "NO VALID COMBINATIONS POSSIBLE" AND   *
003300*                         "ALL NUMBERS ARE FINALIZED" STATUS     *
003400*                         LINES ADDED AHEAD OF A WASTED SEARCH.  *
003500* 03/12/91 CDW   AR-0254  EXACT/APPROXIMATE SECTION COUNTS ADDED *
003600*                         TO THE COMBOS REPORT PER AUDIT.        *
003700* 11/07/92 CDW   AR-0281  AUTO-FINALIZE OF EXACT MATCHES ADDED - *
003800*                         PREVIOUSLY THE OPERATOR KEYED EACH     *
003900*                         FINALIZATION THROUGH A SEPARATE PANEL. *
004000* 06/19/94 TLC   AR-0308  PURGE PASS ADDED - A FINALIZED ITEM'S  *
004100*                         OTHER LISTED COMBINATIONS WERE STAYING *
004200*                         ON THE REPORT AFTER THE ITEM WAS       *
004300*                         LOCKED.                                *
004400* 02/25/96 TLC   AR-0339  SUMMARY REPORT (CMFINAL/CMPRINT) ADDED *
004500*                         FOR THE MONTH-END RECONCILIATION TIE-  *
004600*                         OUT BINDER.                            *
004700* 06/30/98 MHS   Y2K-014  YEAR 2000 REVIEW - NO 2-DIGIT YEAR     *
004800*                         FIELDS IN THIS PROGRAM.  CERTIFIED     *
004900*                         Y2K COMPLIANT, NO CHANGES REQUIRED.    *
005000* 03/17/99 MHS   Y2K-014  RECERTIFIED AFTER FULL REGRESSION.     *
005100* 09/14/00 PDN   AR-0378  WORKING CAPACITY RAISED TO 1000 ITEMS  *
005200*                         TO MATCH THE COMBINED REGIONAL RUN.    *
005300* 04/02/03 PDN   AR-0411  ROW/COLUMN DISPLAY ADDED TO THE VALUES *
005400*                         LINE FOR ITEMS CARRIED OVER FROM THE   *
005500*                         SPREADSHEET LOAD.                      *
005600* 10/09/07 JQA   AR-0468  NO FUNCTIONAL CHANGE - RECOMPILED      *
005700*                         UNDER NEW COMPILER RELEASE.            *
005800* 02/11/09 JQA   AR-0479  MEMBER VALUES LINE NOW SORTED BY ROW   *
005900*                         THEN ORIGINAL SEQUENCE PER THE NEW     *
006000*                         SOLVER RELEASE (SEE CMSOLVE LOG).      *
006100* 05/14/12 SRK   AR-0503  SEARCH CYCLE NOW REPEATS UNTIL ITEMS   *
006200*                         ARE FINALIZED OR THE SOLVER REPORTS    *
006300*                         INFEASIBLE - PREVIOUSLY A SINGLE PASS  *
006400*                         NEVER REACHED THE "ALL NUMBERS ARE     *
006500*                         FINALIZED" LINE.  FINALIZE/PURGE NOW   *
006600*                         RUNS AHEAD OF THE COMBOS REPORT SO     *
006700*                         PURGED ENTRIES DROP FROM THE COUNTS.   *
006800******************************************************************
006900 IDENTIFICATION DIVISION.
007000 PROGRAM-ID. CMBATCH.
007100 AUTHOR. R. J. PALLADINO.
007200 INSTALLATION. MIDLAND DATA CENTER - A/R APPLICATIONS.
007300 DATE-WRITTEN. 09/02/1987.
007400 DATE-COMPILED.
007500 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
007600*----------------------------------------------------------------*
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM
008100     CLASS CM-SIGN-CLASS IS '+' '-'
008200     UPSI-0 ON STATUS IS CM-TRACE-ON
008300            OFF STATUS IS CM-TRACE-OFF.
008400
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700
008800     SELECT CM-ITEMS-IN
008900         ASSIGN TO ITEMSIN
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS FS-ITEMS-IN.
009200
009300     SELECT CM-PARAMS-IN
009400         ASSIGN TO PARAMSIN
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS FS-PARAMS-IN.
009700
009800     SELECT CM-COMBOS-OUT
009900         ASSIGN TO COMBOSUT
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS FS-COMBOS-OUT.
010200
010300     SELECT CM-SUMMARY-OUT
010400         ASSIGN TO SUMRYOUT
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS FS-SUMMARY-OUT.
010700
010800     SELECT CM-ERRORS-OUT
010900         ASSIGN TO ERRORSUT
011000         ORGANIZATION IS LINE SEQUENTIAL
011100         FILE STATUS IS FS-ERRORS-OUT.
011200*----------------------------------------------------------------*
011300 DATA DIVISION.
011400 FILE SECTION.
011500
011600 FD  CM-ITEMS-IN.
011700 01  CM-ITEMS-IN-REC                   PIC X(80).
011800
011900 FD  CM-PARAMS-IN.
012000 01  CM-PARAMS-IN-REC                   PIC X(81).
012100
012200 FD  CM-COMBOS-OUT.
012300 01  CM-COMBOS-OUT-REC                 PIC X(91).
012400
012500 FD  CM-SUMMARY-OUT.
012600 01  CM-SUMMARY-OUT-REC                PIC X(91).
012700
012800 FD  CM-ERRORS-OUT.
012900 01  CM-ERRORS-OUT-REC                 PIC X(91).
013000*----------------------------------------------------------------*
013100 WORKING-STORAGE SECTION.
013200*----------------------------------------------------------------*
013300*    RUN DATE - STAMPED INTO THE TRACE LINE WHEN UPSI-0 IS ON     *
013400*----------------------------------------------------------------*
013500 01  WS-RUN-DATE                       PIC 9(6).
013600 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.
013700     05  WS-RD-YEAR                    PIC 9(2).
013800     05  WS-RD-MONTH                   PIC 9(2).
013900     05  WS-RD-DAY                     PIC 9(2).
014000*----------------------------------------------------------------*
014100*    FILE STATUS SWITCHES                                        *
014200*----------------------------------------------------------------*
014300 01  FS-STATUS-AREA.
014400     05  FS-ITEMS-IN                   PIC X(2).
014500         88  FS-ITEMS-IN-OK                     VALUE '00'.
014600         88  FS-ITEMS-IN-EOF                     VALUE '10'.
014700     05  FS-PARAMS-IN                  PIC X(2).
014800         88  FS-PARAMS-IN-OK                     VALUE '00'.
014900         88  FS-PARAMS-IN-EOF                     VALUE '10'.
015000     05  FS-COMBOS-OUT                 PIC X(2).
015100         88  FS-COMBOS-OUT-OK                    VALUE '00'.
015200     05  FS-SUMMARY-OUT                PIC X(2).
015300         88  FS-SUMMARY-OUT-OK                   VALUE '00'.
015400     05  FS-ERRORS-OUT                 PIC X(2).
015500         88  FS-ERRORS-OUT-OK                    VALUE '00'.
015600*----------------------------------------------------------------*
015700*    MASTER ITEM TABLE - COPY THE SAME LAYOUT CMSOLVE EXPECTS     *
015800*----------------------------------------------------------------*
015900 COPY CMITEM.
016000*----------------------------------------------------------------*
016100*    VALIDATED SEARCH PARAMETERS AND THE RAW CARD IMAGE           *
016200*----------------------------------------------------------------*
016300 COPY CMPARM.
016400*----------------------------------------------------------------*
016500*    RESULT TABLE BUILT BY CMSOLVE, CLASSIFIED HERE               *
016600*----------------------------------------------------------------*
016700 COPY CMCOMBO.
016800*----------------------------------------------------------------*
016900*    FINALIZATION HISTORY AND RUNNING GRAND TOTAL                 *
017000*----------------------------------------------------------------*
017100 COPY CMFINAL.
017200*----------------------------------------------------------------*
017300*    FIXED 20-COLOR FINALIZATION PALETTE                         *
017400*----------------------------------------------------------------*
017500 COPY CMPALET.
017600*----------------------------------------------------------------*
017700*    PRINT LINES FOR THE COMBOS, SUMMARY AND ERROR REPORTS        *
017800*----------------------------------------------------------------*
017900 COPY CMPRINT.
018000*----------------------------------------------------------------*
018100*    STATUS BLOCK RETURNED BY CMVALPRM                            *
018200*----------------------------------------------------------------*
018300 01  WS-VALPRM-MESSAGES.
018400     05  WS-VPM-VALID-FLAG             PIC X(1).
018500         88  WS-VPM-OK                          VALUE 'S'.
018600         88  WS-VPM-ERROR                       VALUE 'N'.
018700     05  WS-VPM-ERROR-CNT              PIC 9(2).
018800     05  WS-VPM-ERROR-ENTRY OCCURS 10 TIMES
018900                            PIC X(60).
019000     05  FILLER                        PIC X(5).
019100*----------------------------------------------------------------*
019200*    STATUS BLOCK RETURNED BY CMSOLVE                            *
019300*----------------------------------------------------------------*
019400 01  WS-SOLVE-STATUS.
019500     05  WS-SLV-FEASIBLE-FLAG          PIC X(1).
019600         88  WS-SLV-IS-FEASIBLE                VALUE 'Y'.
019700         88  WS-SLV-NOT-FEASIBLE               VALUE 'N'.
019800     05  WS-SLV-ESTIMATE               PIC 9(18).
019900     05  WS-SLV-SMART-MIN              PIC 9(4).
020000     05  WS-SLV-SMART-MAX              PIC 9(4).
020100     05  FILLER                        PIC X(10).
020200*----------------------------------------------------------------*
020300*    ITEM-LINE PARSING WORK AREA                                  *
020400*----------------------------------------------------------------*
020500 01  WS-TOKEN-RAW                      PIC X(80).
020600 01  WS-TOKEN-CLEAN                    PIC X(20).
020700 01  WS-TOKEN-CLEAN-ALT REDEFINES WS-TOKEN-CLEAN.
020800     05  WS-TC-CHAR                    PIC X(1) OCCURS 20 TIMES.
020900 77  WS-TOKEN-LEN                      PIC 9(2)  COMP.
021000 77  WS-SCAN-IX                        PIC 9(2)  COMP.
021100 77  WS-RAW-LEN                        PIC 9(2)  COMP.
021200 77  WS-DOT-COUNT                      PIC 9(2)  COMP.
021300 77  WS-DOT-POS                        PIC 9(2)  COMP.
021400 77  WS-INT-LEN                        PIC 9(2)  COMP.
021500 77  WS-FRAC-LEN                       PIC 9(2)  COMP.
021600 77  WS-ONE-DIGIT                      PIC 9(1).
021700 01  WS-TOKEN-SIGN                     PIC X(1) VALUE '+'.
021800 01  WS-TOKEN-VALID-SW                 PIC X(1) VALUE 'Y'.
021900     88  WS-TOKEN-IS-VALID                     VALUE 'Y'.
022000     88  WS-TOKEN-IS-INVALID                   VALUE 'N'.
022100 01  WS-TOKEN-INT-PART                 PIC 9(10) VALUE ZERO.
022200 01  WS-TOKEN-FRAC-PART                PIC 9(2)  VALUE ZERO.
022300 01  WS-TOKEN-AMOUNT                   PIC S9(10)V99
022400                                        SIGN LEADING SEPARATE.
022500 01  WS-LINE-NO                        PIC 9(6)  VALUE ZERO.
022600*----------------------------------------------------------------*
022700*    RUN-LEVEL COUNTERS AND SWITCHES                              *
022800*----------------------------------------------------------------*
022900 77  WS-EXACT-CNT                      PIC 9(5)  COMP.
023000 77  WS-APPROX-CNT                     PIC 9(5)  COMP.
023100 77  WS-PURGE-I                        PIC 9(5)  COMP.
023200 77  WS-PURGE-J                        PIC 9(5)  COMP.
023300 77  WS-MEMBER-I                       PIC 9(3)  COMP.
023400 77  WS-MEMBER-J                       PIC 9(3)  COMP.
023500 77  WS-MATCH-SW                       PIC X(1)  VALUE 'N'.
023600 77  WS-COLOR-CTR                      PIC 9(4)  COMP VALUE ZERO.
023700 77  WS-COLOR-QUOT                     PIC 9(4)  COMP.
023800 77  WS-COLOR-IX                       PIC 9(2)  COMP.
023900 77  WS-ITEM-IX-1                      PIC 9(4)  COMP.
024000 77  WS-ITEM-IX-2                      PIC 9(4)  COMP.
024100 77  WS-ALL-FINAL-SW                   PIC X(1)  VALUE 'N'.
024200 77  WS-CYCLE-MORE-SW                  PIC X(1)  VALUE 'Y'.
024300 77  WS-FIN-BEFORE-CNT                 PIC 9(3)  COMP.
024400 01  WS-MORE-ITEMS-SW                  PIC X(1) VALUE 'Y'.
024500     88  WS-MORE-ITEMS                        VALUE 'Y'.
024600     88  WS-NO-MORE-ITEMS                     VALUE 'N'.
024700*----------------------------------------------------------------*
024800*    MEMBER-VALUE DISPLAY WORK AREA (ROW/INDEX SORT + FORMAT)     *
024900*----------------------------------------------------------------*
025000 01  WS-DISP-TABLE.
025100     05  WS-DISP-ENTRY OCCURS 100 TIMES
025200                       INDEXED BY WS-DISP-IX.
025300         10  WS-DISP-ROW               PIC 9(7).
025400         10  WS-DISP-COL               PIC X(3).
025500         10  WS-DISP-SEQ               PIC 9(4).
025600         10  WS-DISP-AMOUNT            PIC S9(10)V99
025700                                        SIGN LEADING SEPARATE.
025800 77  WS-DISP-CNT                       PIC 9(3)  COMP.
025900 77  WS-DISP-I                         PIC 9(3)  COMP.
026000 77  WS-DISP-J                         PIC 9(3)  COMP.
026100 01  WS-DISP-SWAP-ENTRY.
026200     05  WS-DSW-ROW                    PIC 9(7).
026300     05  WS-DSW-COL                    PIC X(3).
026400     05  WS-DSW-SEQ                    PIC 9(4).
026500     05  WS-DSW-AMOUNT                 PIC S9(10)V99
026600                                        SIGN LEADING SEPARATE.
026700 77  WS-ROWS-PRESENT-SW                PIC X(1) VALUE 'N'.
026800 01  WS-VALUES-LINE                    PIC X(70).
026900 01  WS-VALUES-LEN                     PIC 9(3)  COMP.
027000 01  WS-ROWS-LINE                      PIC X(70).
027100 01  WS-ROWS-LEN                       PIC 9(3)  COMP.
027200 01  WS-ONE-VALUE-EDIT                 PIC +Z,ZZZ,ZZZ,ZZ9.99.
027300 01  WS-ONE-VALUE-ALT REDEFINES WS-ONE-VALUE-EDIT.
027400     05  WS-OVE-CHAR                   PIC X(1) OCCURS 17 TIMES.
027500 77  WS-OVE-START                      PIC 9(2)  COMP.
027600 77  WS-OVE-LEN                        PIC 9(2)  COMP.
027700 01  WS-OVE-FOUND-SW                   PIC X(1) VALUE 'N'.
027800 01  WS-DIFF-TEXT                      PIC X(18).
027900 01  WS-DIFF-SOURCE                    PIC S9(11)V99
028000                                        SIGN LEADING SEPARATE.
028100 01  WS-DIFF-ABS                       PIC S9(11)V99
028200                                        SIGN LEADING SEPARATE.
028300 01  WS-DIFF-EDIT                      PIC ZZ,ZZZ,ZZZ,ZZ9.99.
028400 01  WS-DIFF-EDIT-ALT REDEFINES WS-DIFF-EDIT.
028500     05  WS-DE-CHAR                    PIC X(1) OCCURS 17 TIMES.
028600 77  WS-DIFF-OUT-LEN                   PIC 9(2)  COMP.
028700*----------------------------------------------------------------*
028800*  SHARED SCRATCH FOR TRIMMING A COUNT/LINE/ROW NUMBER DOWN TO    *
028900*  ITS SIGNIFICANT DIGITS BEFORE IT GOES INTO A STRING - A PLAIN  *
029000*  COMP OR ZERO-FILLED DISPLAY FIELD CANNOT BE STRUNG AS-IS.      *
029100*----------------------------------------------------------------*
029200 77  WS-NUM-SOURCE                     PIC 9(7)  COMP.
029300 01  WS-NUM-EDIT                       PIC Z(6)9.
029400 01  WS-NUM-EDIT-ALT REDEFINES WS-NUM-EDIT.
029500     05  WS-NE-CHAR                    PIC X(1) OCCURS 7 TIMES.
029600 77  WS-NUM-START                      PIC 9(2)  COMP.
029700 77  WS-NUM-LEN                        PIC 9(2)  COMP.
029800 01  WS-NUM-TEXT                       PIC X(7).
029900 01  WS-NUM-FOUND-SW                   PIC X(1) VALUE 'N'.
030000 01  WS-EXACT-TEXT                     PIC X(7).
030100 77  WS-EXACT-TEXT-LEN                 PIC 9(2)  COMP.
030200 01  WS-APPROX-TEXT                    PIC X(7).
030300 77  WS-APPROX-TEXT-LEN                PIC 9(2)  COMP.
030400*----------------------------------------------------------------*
030500 PROCEDURE DIVISION.
030600*----------------------------------------------------------------*
030700 1000-INITIALIZE-RUN.
030800
030900     ACCEPT WS-RUN-DATE FROM DATE.
031000
031100     PERFORM 1100-OPEN-FILES
031200        THRU 1100-OPEN-FILES-FIN.
031300
031400     MOVE ZERO TO CM-ITEM-CANT WS-LINE-NO WS-EXACT-CNT
031500                  WS-APPROX-CNT WS-COLOR-CTR
031600                  CM-FIN-CANT CM-SUM-FINAL-CNT
031700                  CM-SUM-GRAND-TOTAL.
031800
031900     PERFORM 2000-LOAD-ITEMS
032000        THRU 2000-LOAD-ITEMS-FIN.
032100
032200     PERFORM 2500-LOAD-PARAMETERS
032300        THRU 2500-LOAD-PARAMETERS-FIN.
032400
032500     IF WS-VPM-OK
032600        MOVE 'Y' TO WS-CYCLE-MORE-SW
032700        PERFORM 3000-RUN-SEARCH-CYCLE
032800           THRU 3000-RUN-SEARCH-CYCLE-FIN
032900           UNTIL WS-CYCLE-MORE-SW = 'N'
033000        PERFORM 6000-PRINT-SUMMARY-REPORT
033100           THRU 6000-PRINT-SUMMARY-REPORT-FIN
033200     END-IF.
033300
033400     PERFORM 9000-CLOSE-FILES
033500        THRU 9000-CLOSE-FILES-FIN.
033600
033700     STOP RUN.
033800
033900 1000-INITIALIZE-RUN-FIN.
034000     EXIT.
034100*----------------------------------------------------------------*
034200 1100-OPEN-FILES.
034300
034400     OPEN INPUT  CM-ITEMS-IN.
034500     IF NOT FS-ITEMS-IN-OK
034600        DISPLAY 'CMBATCH - CANNOT OPEN ITEMS FILE, STATUS '
034700                 FS-ITEMS-IN
034800        STOP RUN
034900     END-IF.
035000
035100     OPEN INPUT  CM-PARAMS-IN.
035200     IF NOT FS-PARAMS-IN-OK
035300        DISPLAY 'CMBATCH - CANNOT OPEN PARAMS FILE, STATUS '
035400                 FS-PARAMS-IN
035500        STOP RUN
035600     END-IF.
035700
035800     OPEN OUTPUT CM-COMBOS-OUT.
035900     OPEN OUTPUT CM-SUMMARY-OUT.
036000     OPEN OUTPUT CM-ERRORS-OUT.
036100
036200 1100-OPEN-FILES-FIN.
036300     EXIT.
036400*----------------------------------------------------------------*
036500 9000-CLOSE-FILES.
036600
036700     CLOSE CM-ITEMS-IN CM-PARAMS-IN CM-COMBOS-OUT
036800           CM-SUMMARY-OUT CM-ERRORS-OUT.
036900
037000 9000-CLOSE-FILES-FIN.
037100     EXIT.
037200*----------------------------------------------------------------*
037300*  READ THE ITEMS FILE ONE TOKEN PER LINE, STRIP THOUSAND         *
037400*  SEPARATORS AND SPACES, CONVERT TO A 2-DECIMAL AMOUNT AND       *
037500*  APPEND IT TO THE MASTER ITEM TABLE.  A TOKEN THAT WILL NOT     *
037600*  CONVERT IS WRITTEN TO THE ERROR FILE AND SKIPPED - IT DOES     *
037700*  NOT STOP THE LOAD.                                             *
037800*----------------------------------------------------------------*
037900 2000-LOAD-ITEMS.
038000
038100     PERFORM 2010-READ-ONE-ITEM-LINE
038200        THRU 2010-READ-ONE-ITEM-LINE-FIN
038300        UNTIL WS-NO-MORE-ITEMS.
038400
038500 2000-LOAD-ITEMS-FIN.
038600     EXIT.
038700*----------------------------------------------------------------*
038800 2010-READ-ONE-ITEM-LINE.
038900
039000     READ CM-ITEMS-IN INTO WS-TOKEN-RAW
039100         AT END
039200             SET WS-NO-MORE-ITEMS TO TRUE
039300     END-READ.
039400
039500     IF WS-MORE-ITEMS
039600        ADD 1 TO WS-LINE-NO
039700        PERFORM 2100-STRIP-TOKEN
039800           THRU 2100-STRIP-TOKEN-FIN
039900        IF WS-TOKEN-LEN > ZERO
040000           PERFORM 2200-CONVERT-TOKEN
040100              THRU 2200-CONVERT-TOKEN-FIN
040200           IF WS-TOKEN-IS-VALID
040300              PERFORM 2300-ADD-ONE-ITEM
040400                 THRU 2300-ADD-ONE-ITEM-FIN
040500           ELSE
040600              PERFORM 2400-WRITE-ITEM-ERROR
040700                 THRU 2400-WRITE-ITEM-ERROR-FIN
040800           END-IF
040900        END-IF
041000     END-IF.
041100
041200 2010-READ-ONE-ITEM-LINE-FIN.
041300     EXIT.
041400*----------------------------------------------------------------*
041500*  COPY EVERY CHARACTER OF THE RAW LINE EXCEPT COMMAS AND SPACES  *
041600*  INTO A LEFT-JUSTIFIED WORK FIELD.  NO INTRINSIC FUNCTION AND   *
041700*  NO INSPECT-TALLYING IS USED - THIS SHOP'S COMPILER PREDATES    *
041800*  BOTH ON THE A/R MACHINE.                                       *
041900*----------------------------------------------------------------*
042000 2100-STRIP-TOKEN.
042100
042200     MOVE SPACES TO WS-TOKEN-CLEAN.
042300     MOVE ZERO   TO WS-TOKEN-LEN.
042400     MOVE 80     TO WS-RAW-LEN.
042500
042600     PERFORM 2110-STRIP-ONE-CHAR
042700        THRU 2110-STRIP-ONE-CHAR-FIN
042800        VARYING WS-SCAN-IX FROM 1 BY 1
042900          UNTIL WS-SCAN-IX > WS-RAW-LEN
043000             OR WS-TOKEN-LEN = 20.
043100
043200 2100-STRIP-TOKEN-FIN.
043300     EXIT.
043400*----------------------------------------------------------------*
043500 2110-STRIP-ONE-CHAR.
043600
043700     IF WS-TOKEN-RAW (WS-SCAN-IX:1) NOT = ','
043800        AND WS-TOKEN-RAW (WS-SCAN-IX:1) NOT = SPACE
043900        ADD 1 TO WS-TOKEN-LEN
044000        MOVE WS-TOKEN-RAW (WS-SCAN-IX:1)
044100                  TO WS-TC-CHAR (WS-TOKEN-LEN)
044200     END-IF.
044300
044400 2110-STRIP-ONE-CHAR-FIN.
044500     EXIT.
044600*----------------------------------------------------------------*
044700*  SCAN THE CLEANED TOKEN FOR AN OPTIONAL LEADING SIGN AND FOR    *
044800*  THE DECIMAL POINT, THEN VALIDATE AND BUILD THE 2-DECIMAL       *
044900*  AMOUNT.  A TOKEN WITH NO DOT, ONE DOT, OR MORE THAN ONE DOT     *
045000*  IS HANDLED SEPARATELY - MORE THAN ONE DOT IS ALWAYS INVALID.   *
045100*----------------------------------------------------------------*
045200 2200-CONVERT-TOKEN.
045300
045400     SET WS-TOKEN-IS-VALID TO TRUE.
045500     MOVE '+' TO WS-TOKEN-SIGN.
045600     MOVE ZERO TO WS-DOT-COUNT WS-DOT-POS.
045700
045800     IF WS-TC-CHAR (1) IS CM-SIGN-CLASS
045900        MOVE WS-TC-CHAR (1) TO WS-TOKEN-SIGN
046000        PERFORM 2210-SHIFT-OUT-SIGN
046100           THRU 2210-SHIFT-OUT-SIGN-FIN
046200     END-IF.
046300
046400     IF WS-TOKEN-LEN = ZERO
046500        SET WS-TOKEN-IS-INVALID TO TRUE
046600     END-IF.
046700
046800     IF WS-TOKEN-IS-VALID
046900        PERFORM 2220-FIND-DECIMAL-POINT
047000           THRU 2220-FIND-DECIMAL-POINT-FIN
047100           VARYING WS-SCAN-IX FROM 1 BY 1
047200             UNTIL WS-SCAN-IX > WS-TOKEN-LEN
047300     END-IF.
047400
047500     IF WS-DOT-COUNT > 1
047600        SET WS-TOKEN-IS-INVALID TO TRUE
047700     END-IF.
047800
047900     IF WS-TOKEN-IS-VALID
048000        PERFORM 2230-SPLIT-AND-VALIDATE
048100           THRU 2230-SPLIT-AND-VALIDATE-FIN
048200     END-IF.
048300
048400     IF WS-TOKEN-IS-VALID
048500        COMPUTE WS-TOKEN-AMOUNT ROUNDED =
048600              WS-TOKEN-INT-PART +
048700              (WS-TOKEN-FRAC-PART / 100)
048800        IF WS-TOKEN-SIGN = '-'
048900           COMPUTE WS-TOKEN-AMOUNT ROUNDED = WS-TOKEN-AMOUNT * -1
049000        END-IF
049100     END-IF.
049200
049300 2200-CONVERT-TOKEN-FIN.
049400     EXIT.
049500*----------------------------------------------------------------*
049600*  DROP THE SIGN CHARACTER AND CLOSE THE GAP BY SHIFTING EVERY    *
049700*  REMAINING CHARACTER LEFT ONE POSITION.                         *
049800*----------------------------------------------------------------*
049900 2210-SHIFT-OUT-SIGN.
050000
050100     SUBTRACT 1 FROM WS-TOKEN-LEN.
050200     PERFORM 2211-SHIFT-ONE-CHAR
050300        THRU 2211-SHIFT-ONE-CHAR-FIN
050400        VARYING WS-SCAN-IX FROM 1 BY 1
050500          UNTIL WS-SCAN-IX > WS-TOKEN-LEN.
050600     MOVE SPACE TO WS-TC-CHAR (WS-TOKEN-LEN + 1).
050700
050800 2210-SHIFT-OUT-SIGN-FIN.
050900     EXIT.
051000
051100 2211-SHIFT-ONE-CHAR.
051200
051300     MOVE WS-TC-CHAR (WS-SCAN-IX + 1) TO WS-TC-CHAR (WS-SCAN-IX).
051400
051500 2211-SHIFT-ONE-CHAR-FIN.
051600     EXIT.
051700*----------------------------------------------------------------*
051800 2220-FIND-DECIMAL-POINT.
051900
052000     IF WS-TC-CHAR (WS-SCAN-IX) = '.'
052100        ADD 1 TO WS-DOT-COUNT
052200        IF WS-DOT-COUNT = 1
052300           MOVE WS-SCAN-IX TO WS-DOT-POS
052400        END-IF
052500     END-IF.
052600
052700 2220-FIND-DECIMAL-POINT-FIN.
052800     EXIT.
052900*----------------------------------------------------------------*
053000*  SPLIT THE CLEANED TOKEN INTO ITS INTEGER AND FRACTIONAL        *
053100*  SUBSTRINGS BY REFERENCE MODIFICATION AND VALIDATE EACH ONE     *
053200*  WITH IS NUMERIC ON THE SUBSTRING ITSELF - NOT ON A FIXED-      *
053300*  WIDTH FIELD, WHICH WOULD RIGHT-JUSTIFY A SHORT FRACTIONAL      *
053400*  PART AND SILENTLY CHANGE ITS VALUE (".5" IS NOT ".50").        *
053500*----------------------------------------------------------------*
053600 2230-SPLIT-AND-VALIDATE.
053700
053800     IF WS-DOT-COUNT = 0
053900        MOVE WS-TOKEN-LEN TO WS-INT-LEN
054000        MOVE ZERO         TO WS-FRAC-LEN
054100     ELSE
054200        COMPUTE WS-INT-LEN = WS-DOT-POS - 1
054300        COMPUTE WS-FRAC-LEN = WS-TOKEN-LEN - WS-DOT-POS
054400     END-IF.
054500
054600     IF WS-INT-LEN = ZERO
054700        SET WS-TOKEN-IS-INVALID TO TRUE
054800     END-IF.
054900
055000     IF WS-TOKEN-IS-VALID AND WS-INT-LEN > 0
055100        IF WS-TOKEN-CLEAN (1:WS-INT-LEN) IS NOT NUMERIC
055200           SET WS-TOKEN-IS-INVALID TO TRUE
055300        ELSE
055400           MOVE WS-TOKEN-CLEAN (1:WS-INT-LEN) TO WS-TOKEN-INT-PART
055500        END-IF
055600     END-IF.
055700
055800     MOVE ZERO TO WS-TOKEN-FRAC-PART.
055900     IF WS-TOKEN-IS-VALID AND WS-FRAC-LEN > 0
056000        IF WS-TOKEN-CLEAN (WS-DOT-POS + 1:WS-FRAC-LEN)
056100                                                 IS NOT NUMERIC
056200           SET WS-TOKEN-IS-INVALID TO TRUE
056300        ELSE
056400           IF WS-FRAC-LEN = 1
056500              MOVE WS-TOKEN-CLEAN (WS-DOT-POS + 1:1)
056600                        TO WS-ONE-DIGIT
056700              COMPUTE WS-TOKEN-FRAC-PART = WS-ONE-DIGIT * 10
056800           ELSE
056900              MOVE WS-TOKEN-CLEAN (WS-DOT-POS + 1:2)
057000                        TO WS-TOKEN-FRAC-PART
057100           END-IF
057200        END-IF
057300     END-IF.
057400
057500 2230-SPLIT-AND-VALIDATE-FIN.
057600     EXIT.
057700*----------------------------------------------------------------*
057800 2300-ADD-ONE-ITEM.
057900
058000     ADD 1 TO CM-ITEM-CANT.
058100     SET CM-ITEM-IX TO CM-ITEM-CANT.
058200     MOVE CM-ITEM-CANT     TO CM-ITEM-SEQ (CM-ITEM-IX).
058300     MOVE ZERO             TO CM-ITEM-ROW (CM-ITEM-IX).
058400     MOVE SPACES           TO CM-ITEM-COL (CM-ITEM-IX).
058500     MOVE WS-TOKEN-AMOUNT  TO CM-ITEM-AMOUNT (CM-ITEM-IX).
058600     MOVE 'N'              TO CM-ITEM-FINAL-FLAG (CM-ITEM-IX).
058700     MOVE ZERO             TO CM-ITEM-COLOR-NO (CM-ITEM-IX).
058800
058900 2300-ADD-ONE-ITEM-FIN.
059000     EXIT.
059100*----------------------------------------------------------------*
059200 2400-WRITE-ITEM-ERROR.
059300
059400     MOVE SPACES TO CM-LIN-ERROR.
059500     MOVE WS-LINE-NO TO WS-NUM-SOURCE.
059600     PERFORM 6250-FORMAT-NUMBER-TEXT
059700        THRU 6250-FORMAT-NUMBER-TEXT-FIN.
059800     STRING 'Line ' DELIMITED BY SIZE
059900            WS-NUM-TEXT (1:WS-NUM-LEN) DELIMITED BY SIZE
060000            ': ''' DELIMITED BY SIZE
060100            WS-TOKEN-RAW (1:WS-RAW-LEN) DELIMITED BY SIZE
060200            ''' is not a valid number' DELIMITED BY SIZE
060300            INTO CM-LIN-ERROR
060400     END-STRING.
060500     WRITE CM-ERRORS-OUT-REC FROM CM-LIN-ERROR.
060600
060700 2400-WRITE-ITEM-ERROR-FIN.
060800     EXIT.
060900*----------------------------------------------------------------*
061000*  READ THE SINGLE PARAMETER CARD AND HAND IT TO CMVALPRM.  ANY   *
061100*  VALIDATION FAILURE IS WRITTEN TO THE ERROR FILE AND THE RUN    *
061200*  SKIPS THE SEARCH ENTIRELY.                                     *
061300*----------------------------------------------------------------*
061400 2500-LOAD-PARAMETERS.
061500
061600     READ CM-PARAMS-IN INTO CM-PARAM-REC
061700         AT END
061800             MOVE SPACES TO CM-PARAM-REC
061900     END-READ.
062000
062100     MOVE 'N' TO WS-VPM-VALID-FLAG.
062200
062300     CALL 'CMVALPRM' USING CM-PARAM-REC
062400                           CM-PARAM-NUM
062500                           WS-VALPRM-MESSAGES.
062600
062700     IF WS-VPM-ERROR
062800        PERFORM 2510-WRITE-PARAM-ERRORS
062900           THRU 2510-WRITE-PARAM-ERRORS-FIN
063000           VARYING WS-SCAN-IX FROM 1 BY 1
063100             UNTIL WS-SCAN-IX > WS-VPM-ERROR-CNT
063200     END-IF.
063300
063400 2500-LOAD-PARAMETERS-FIN.
063500     EXIT.
063600
063700 2510-WRITE-PARAM-ERRORS.
063800
063900     MOVE WS-VPM-ERROR-ENTRY (WS-SCAN-IX) TO CM-LIN-ERROR.
064000     WRITE CM-ERRORS-OUT-REC FROM CM-LIN-ERROR.
064100
064200 2510-WRITE-PARAM-ERRORS-FIN.
064300     EXIT.
064400*----------------------------------------------------------------*
064500*  RUN ONE SEARCH CYCLE: SOLVE, CLASSIFY, FINALIZE/PURGE EVERY    *
064600*  EXACT MATCH FOUND, THEN PRINT THAT CYCLE'S COMBOS REPORT       *
064700*  AGAINST THE POST-PURGE COUNTS.  05/14/12 SRK AR-0503 SETS      *
064800*  WS-CYCLE-MORE-SW TO 'N' ONCE ALL ITEMS ARE FINALIZED, THE      *
064900*  SOLVER REPORTS INFEASIBLE, OR A CYCLE FINALIZES NOTHING NEW    *
065000*  SO THE OUTER PERFORM IN 1000-INITIALIZE-RUN CAN STOP.          *
065100*----------------------------------------------------------------*
065200 3000-RUN-SEARCH-CYCLE.
065300
065400     MOVE 'N' TO WS-ALL-FINAL-SW.
065500     PERFORM 3010-CHECK-ALL-FINALIZED
065600        THRU 3010-CHECK-ALL-FINALIZED-FIN.
065700
065800     IF WS-ALL-FINAL-SW = 'Y'
065900        MOVE 'All numbers are finalized' TO CM-LIN-COMBO-STATUS
066000        WRITE CM-COMBOS-OUT-REC FROM CM-LIN-COMBO-STATUS
066100        MOVE 'N' TO WS-CYCLE-MORE-SW
066200     ELSE
066300        MOVE ZERO TO CM-COMBO-CANT CM-COMBO-HALLADAS
066400                     WS-EXACT-CNT WS-APPROX-CNT
066500        MOVE CM-FIN-CANT TO WS-FIN-BEFORE-CNT
066600
066700        CALL 'CMSOLVE' USING CM-TABLA-ITEMS
066800                              CM-PARAM-NUM
066900                              CM-TABLA-COMBOS
067000                              WS-SOLVE-STATUS
067100
067200        IF NOT WS-SLV-IS-FEASIBLE
067300           MOVE 'No valid combinations possible'
067400                     TO CM-LIN-COMBO-STATUS
067500           WRITE CM-COMBOS-OUT-REC FROM CM-LIN-COMBO-STATUS
067600           MOVE 'N' TO WS-CYCLE-MORE-SW
067700        ELSE
067800           PERFORM 4000-CLASSIFY-RESULTS
067900              THRU 4000-CLASSIFY-RESULTS-FIN
068000
068100           PERFORM 5000-FINALIZE-EXACT-MATCHES
068200              THRU 5000-FINALIZE-EXACT-MATCHES-FIN
068300              VARYING WS-PURGE-I FROM 1 BY 1
068400                UNTIL WS-PURGE-I > CM-COMBO-CANT
068500
068600           PERFORM 4005-RECOUNT-LIVE-RESULTS
068700              THRU 4005-RECOUNT-LIVE-RESULTS-FIN
068800
068900           PERFORM 4200-PRINT-COMBOS-REPORT
069000              THRU 4200-PRINT-COMBOS-REPORT-FIN
069100
069200           IF CM-FIN-CANT = WS-FIN-BEFORE-CNT
069300              MOVE 'N' TO WS-CYCLE-MORE-SW
069400           END-IF
069500        END-IF
069600     END-IF.
069700
069800 3000-RUN-SEARCH-CYCLE-FIN.
069900     EXIT.
070000*----------------------------------------------------------------*
070100 3010-CHECK-ALL-FINALIZED.
070200
070300     MOVE 'Y' TO WS-ALL-FINAL-SW.
070400     IF CM-ITEM-CANT = ZERO
070500        MOVE 'N' TO WS-ALL-FINAL-SW
070600     ELSE
070700        PERFORM 3020-CHECK-ONE-ITEM-FINAL
070800           THRU 3020-CHECK-ONE-ITEM-FINAL-FIN
070900           VARYING CM-ITEM-IX FROM 1 BY 1
071000             UNTIL CM-ITEM-IX > CM-ITEM-CANT
071100     END-IF.
071200
071300 3010-CHECK-ALL-FINALIZED-FIN.
071400     EXIT.
071500
071600 3020-CHECK-ONE-ITEM-FINAL.
071700
071800     IF CM-ITEM-NOT-FINALIZED (CM-ITEM-IX)
071900        MOVE 'N' TO WS-ALL-FINAL-SW
072000     END-IF.
072100
072200 3020-CHECK-ONE-ITEM-FINAL-FIN.
072300     EXIT.
072400*----------------------------------------------------------------*
072500*  MARK EACH RETAINED COMBINATION EXACT OR APPROXIMATE.  THE      *
072600*  RESULT TABLE IS ALREADY SORTED BY CMSOLVE (SIZE THEN           *
072700*  CLOSENESS), SO THE COUNTS FALL OUT IN REPORT ORDER.            *
072800*----------------------------------------------------------------*
072900 4000-CLASSIFY-RESULTS.
073000
073100     IF CM-COMBO-CANT > ZERO
073200        PERFORM 4010-CLASSIFY-ONE-COMBO
073300           THRU 4010-CLASSIFY-ONE-COMBO-FIN
073400           VARYING CM-COMBO-IX FROM 1 BY 1
073500             UNTIL CM-COMBO-IX > CM-COMBO-CANT
073600     END-IF.
073700
073800 4000-CLASSIFY-RESULTS-FIN.
073900     EXIT.
074000
074100 4010-CLASSIFY-ONE-COMBO.
074200
074300     IF CM-CMB-DIFF (CM-COMBO-IX) = ZERO
074400        SET CM-CMB-EXACT TO TRUE
074500        ADD 1 TO WS-EXACT-CNT
074600     ELSE
074700        SET CM-CMB-APPROXIMATE TO TRUE
074800        ADD 1 TO WS-APPROX-CNT
074900     END-IF.
075000
075100 4010-CLASSIFY-ONE-COMBO-FIN.
075200     EXIT.
075300*----------------------------------------------------------------*
075400*  05/14/12 SRK AR-0503 RECOUNT EXACT/APPROXIMATE AFTER THE       *
075500*  FINALIZE/PURGE PASS SO THE COMBOS REPORT REFLECTS ONLY WHAT    *
075600*  IS STILL LIVE - A PURGED ENTRY NO LONGER COUNTS OR PRINTS.     *
075700*----------------------------------------------------------------*
075800 4005-RECOUNT-LIVE-RESULTS.
075900
076000     MOVE ZERO TO WS-EXACT-CNT WS-APPROX-CNT.
076100     IF CM-COMBO-CANT > ZERO
076200        PERFORM 4006-RECOUNT-ONE-COMBO
076300           THRU 4006-RECOUNT-ONE-COMBO-FIN
076400           VARYING CM-COMBO-IX FROM 1 BY 1
076500             UNTIL CM-COMBO-IX > CM-COMBO-CANT
076600     END-IF.
076700
076800 4005-RECOUNT-LIVE-RESULTS-FIN.
076900     EXIT.
077000
077100 4006-RECOUNT-ONE-COMBO.
077200
077300     IF NOT CM-CMB-PURGED (CM-COMBO-IX)
077400        IF CM-CMB-EXACT (CM-COMBO-IX)
077500           ADD 1 TO WS-EXACT-CNT
077600        ELSE
077700           ADD 1 TO WS-APPROX-CNT
077800        END-IF
077900     END-IF.
078000
078100 4006-RECOUNT-ONE-COMBO-FIN.
078200     EXIT.
078300*----------------------------------------------------------------*
078400*  RESULTS REPORT: STATUS LINE, THEN THE EXACT SECTION, THEN THE  *
078500*  APPROXIMATE SECTION - EACH IN SIZE-THEN-CLOSENESS ORDER, WHICH *
078600*  IS HOW CMSOLVE ALREADY LEFT THE TABLE.                         *
078700*----------------------------------------------------------------*
078800 4200-PRINT-COMBOS-REPORT.
078900
079000     IF CM-COMBO-CANT = ZERO
079100        MOVE 'No combinations found' TO CM-LIN-COMBO-STATUS
079200        WRITE CM-COMBOS-OUT-REC FROM CM-LIN-COMBO-STATUS
079300     ELSE
079400        MOVE SPACES TO CM-LIN-COMBO-STATUS
079500        MOVE WS-EXACT-CNT TO WS-NUM-SOURCE
079600        PERFORM 6250-FORMAT-NUMBER-TEXT
079700           THRU 6250-FORMAT-NUMBER-TEXT-FIN
079800        MOVE WS-NUM-TEXT    TO WS-EXACT-TEXT
079900        MOVE WS-NUM-LEN     TO WS-EXACT-TEXT-LEN
080000        MOVE WS-APPROX-CNT TO WS-NUM-SOURCE
080100        PERFORM 6250-FORMAT-NUMBER-TEXT
080200           THRU 6250-FORMAT-NUMBER-TEXT-FIN
080300        MOVE WS-NUM-TEXT    TO WS-APPROX-TEXT
080400        MOVE WS-NUM-LEN     TO WS-APPROX-TEXT-LEN
080500        STRING 'Found ' DELIMITED BY SIZE
080600               WS-EXACT-TEXT (1:WS-EXACT-TEXT-LEN)
080700                  DELIMITED BY SIZE
080800               ' exact, ' DELIMITED BY SIZE
080900               WS-APPROX-TEXT (1:WS-APPROX-TEXT-LEN)
081000                  DELIMITED BY SIZE
081100               ' approximate' DELIMITED BY SIZE
081200               INTO CM-LIN-COMBO-STATUS
081300        END-STRING
081400        WRITE CM-COMBOS-OUT-REC FROM CM-LIN-COMBO-STATUS
081500
081600        MOVE SPACES TO CM-LIN-COMBO-TITLE
081700        MOVE WS-EXACT-CNT TO CM-LCT-COUNT
081800        MOVE 'exact matches'  TO CM-LCT-LABEL
081900        MOVE 'Exact Matches'  TO CM-LCT-TEXT
082000        WRITE CM-COMBOS-OUT-REC FROM CM-LIN-COMBO-TITLE
082100
082200        PERFORM 4210-PRINT-ONE-COMBO-LINE
082300           THRU 4210-PRINT-ONE-COMBO-LINE-FIN
082400           VARYING CM-COMBO-IX FROM 1 BY 1
082500             UNTIL CM-COMBO-IX > CM-COMBO-CANT
082600
082700        MOVE SPACES TO CM-LIN-COMBO-TITLE
082800        MOVE WS-APPROX-CNT      TO CM-LCT-COUNT
082900        MOVE 'approximate matches' TO CM-LCT-LABEL
083000        MOVE 'Approximate Matches'  TO CM-LCT-TEXT
083100        WRITE CM-COMBOS-OUT-REC FROM CM-LIN-COMBO-TITLE
083200
083300        PERFORM 4220-PRINT-APPROX-LINE
083400           THRU 4220-PRINT-APPROX-LINE-FIN
083500           VARYING CM-COMBO-IX FROM 1 BY 1
083600             UNTIL CM-COMBO-IX > CM-COMBO-CANT
083700     END-IF.
083800
083900 4200-PRINT-COMBOS-REPORT-FIN.
084000     EXIT.
084100*----------------------------------------------------------------*
084200 4210-PRINT-ONE-COMBO-LINE.
084300
084400     IF CM-CMB-EXACT (CM-COMBO-IX)
084500                 AND NOT CM-CMB-PURGED (CM-COMBO-IX)
084600        PERFORM 4230-FORMAT-COMBO-DETAIL
084700           THRU 4230-FORMAT-COMBO-DETAIL-FIN
084800        WRITE CM-COMBOS-OUT-REC FROM CM-LIN-COMBO-DETAIL
084900     END-IF.
085000
085100 4210-PRINT-ONE-COMBO-LINE-FIN.
085200     EXIT.
085300
085400 4220-PRINT-APPROX-LINE.
085500
085600     IF CM-CMB-APPROXIMATE (CM-COMBO-IX)
085700                 AND NOT CM-CMB-PURGED (CM-COMBO-IX)
085800        PERFORM 4230-FORMAT-COMBO-DETAIL
085900           THRU 4230-FORMAT-COMBO-DETAIL-FIN
086000        WRITE CM-COMBOS-OUT-REC FROM CM-LIN-COMBO-DETAIL
086100     END-IF.
086200
086300 4220-PRINT-APPROX-LINE-FIN.
086400     EXIT.
086500*----------------------------------------------------------------*
086600*  ONE DETAIL LINE: [SIZE] V1, V2, ... = SUM  (WITH THE SIGNED    *
086700*  DIFFERENCE APPENDED ONLY WHEN THE MATCH IS APPROXIMATE).       *
086800*----------------------------------------------------------------*
086900 4230-FORMAT-COMBO-DETAIL.
087000
087100     MOVE SPACES TO CM-LIN-COMBO-DETAIL.
087200     MOVE CM-CMB-SIZE (CM-COMBO-IX) TO CM-LCD-SIZE.
087300     MOVE CM-CMB-SUM (CM-COMBO-IX)  TO CM-LCD-SUM.
087400
087500     MOVE ZERO TO WS-DISP-CNT.
087600     PERFORM 6210-LOAD-ONE-DISP-ENTRY
087700        THRU 6210-LOAD-ONE-DISP-ENTRY-FIN
087800        VARYING WS-MEMBER-I FROM 1 BY 1
087900          UNTIL WS-MEMBER-I > CM-CMB-ITEM-CNT (CM-COMBO-IX).
088000
088100     PERFORM 6220-SORT-DISP-TABLE
088200        THRU 6220-SORT-DISP-TABLE-FIN.
088300
088400     PERFORM 6230-BUILD-VALUES-LINE
088500        THRU 6230-BUILD-VALUES-LINE-FIN.
088600
088700     MOVE WS-VALUES-LINE (1:43) TO CM-LCD-VALUES.
088800
088900     IF CM-CMB-EXACT (CM-COMBO-IX)
089000        MOVE SPACES TO CM-LCD-DIFF-TEXT
089100     ELSE
089200        MOVE CM-CMB-DIFF (CM-COMBO-IX) TO WS-DIFF-SOURCE
089300        PERFORM 6240-FORMAT-DIFF-TEXT
089400           THRU 6240-FORMAT-DIFF-TEXT-FIN
089500        MOVE SPACES TO CM-LCD-DIFF-TEXT
089600        STRING ' (' DELIMITED BY SIZE
089700               WS-DIFF-TEXT DELIMITED BY SIZE
089800               ')' DELIMITED BY SIZE
089900               INTO CM-LCD-DIFF-TEXT
090000        END-STRING
090100     END-IF.
090200
090300 4230-FORMAT-COMBO-DETAIL-FIN.
090400     EXIT.
090500*----------------------------------------------------------------*
090600*  AUTO-FINALIZE EVERY UNPURGED EXACT MATCH, IN THE ORDER IT      *
090700*  APPEARS IN THE RESULT TABLE (DISCOVERY ORDER).  EACH           *
090800*  FINALIZATION LOCKS ITS MEMBER ITEMS, ASSIGNS THE NEXT PALETTE  *
090900*  COLOR, RECORDS A FINAL-RECORD, AND PURGES EVERY OTHER          *
091000*  UNPURGED COMBINATION SHARING A MEMBER WITH IT.                 *
091100*----------------------------------------------------------------*
091200 5000-FINALIZE-EXACT-MATCHES.
091300
091400     SET CM-COMBO-IX TO WS-PURGE-I.
091500     IF CM-CMB-EXACT (CM-COMBO-IX)
091600        AND NOT CM-CMB-PURGED (CM-COMBO-IX)
091700        PERFORM 5100-FINALIZE-ONE-COMBO
091800           THRU 5100-FINALIZE-ONE-COMBO-FIN
091900     END-IF.
092000
092100 5000-FINALIZE-EXACT-MATCHES-FIN.
092200     EXIT.
092300*----------------------------------------------------------------*
092400 5100-FINALIZE-ONE-COMBO.
092500
092600     PERFORM 5110-ASSIGN-COLOR
092700        THRU 5110-ASSIGN-COLOR-FIN.
092800
092900     PERFORM 5120-LOCK-ONE-MEMBER
093000        THRU 5120-LOCK-ONE-MEMBER-FIN
093100        VARYING WS-MEMBER-I FROM 1 BY 1
093200          UNTIL WS-MEMBER-I > CM-CMB-ITEM-CNT (CM-COMBO-IX).
093300
093400     PERFORM 5130-RECORD-FINAL-COMBO
093500        THRU 5130-RECORD-FINAL-COMBO-FIN.
093600
093700     MOVE 'Y' TO CM-CMB-PURGED-FLAG (CM-COMBO-IX).
093800
093900     PERFORM 5140-PURGE-OTHER-COMBOS
094000        THRU 5140-PURGE-OTHER-COMBOS-FIN
094100        VARYING WS-PURGE-J FROM 1 BY 1
094200          UNTIL WS-PURGE-J > CM-COMBO-CANT.
094300
094400 5100-FINALIZE-ONE-COMBO-FIN.
094500     EXIT.
094600*----------------------------------------------------------------*
094700*  NEXT PALETTE COLOR: (COUNT ALREADY ASSIGNED MOD 20) + 1.       *
094800*----------------------------------------------------------------*
094900 5110-ASSIGN-COLOR.
095000
095100     DIVIDE WS-COLOR-CTR BY 20
095200            GIVING WS-COLOR-QUOT
095300            REMAINDER WS-COLOR-IX.
095400     ADD 1 TO WS-COLOR-IX.
095500     ADD 1 TO WS-COLOR-CTR.
095600
095700 5110-ASSIGN-COLOR-FIN.
095800     EXIT.
095900*----------------------------------------------------------------*
096000 5120-LOCK-ONE-MEMBER.
096100
096200     PERFORM 5121-FIND-AND-LOCK-ITEM
096300        THRU 5121-FIND-AND-LOCK-ITEM-FIN
096400        VARYING CM-ITEM-IX FROM 1 BY 1
096500          UNTIL CM-ITEM-IX > CM-ITEM-CANT.
096600
096700 5120-LOCK-ONE-MEMBER-FIN.
096800     EXIT.
096900
097000 5121-FIND-AND-LOCK-ITEM.
097100
097200     IF CM-ITEM-SEQ (CM-ITEM-IX) =
097300                 CM-CMB-ITEM-SEQ (CM-COMBO-IX, WS-MEMBER-I)
097400        SET CM-ITEM-FINALIZED TO TRUE
097500        MOVE WS-COLOR-IX TO CM-ITEM-COLOR-NO (CM-ITEM-IX)
097600     END-IF.
097700
097800 5121-FIND-AND-LOCK-ITEM-FIN.
097900     EXIT.
098000*----------------------------------------------------------------*
098100 5130-RECORD-FINAL-COMBO.
098200
098300     ADD 1 TO CM-FIN-CANT.
098400     SET CM-FIN-IX TO CM-FIN-CANT.
098500
098600     MOVE CM-FIN-CANT              TO CM-FIN-SEQ (CM-FIN-IX).
098700     MOVE WS-COLOR-IX               TO CM-FIN-COLOR-NO (CM-FIN-IX).
098800     MOVE CM-PALETA-NOMBRE (WS-COLOR-IX)
098900                                     TO CM-FIN-COLOR-NAME (CM-FIN-IX).
099000     MOVE CM-CMB-SUM (CM-COMBO-IX)   TO CM-FIN-SUM (CM-FIN-IX).
099100     MOVE CM-CMB-DIFF (CM-COMBO-IX)  TO CM-FIN-DIFF (CM-FIN-IX).
099200     MOVE CM-CMB-ITEM-CNT (CM-COMBO-IX)
099300                                     TO CM-FIN-SIZE (CM-FIN-IX).
099400
099500     PERFORM 5131-COPY-ONE-FINAL-MEMBER
099600        THRU 5131-COPY-ONE-FINAL-MEMBER-FIN
099700        VARYING WS-MEMBER-I FROM 1 BY 1
099800          UNTIL WS-MEMBER-I > CM-CMB-ITEM-CNT (CM-COMBO-IX).
099900
100000     ADD 1 TO CM-SUM-FINAL-CNT.
100100     ADD CM-CMB-SUM (CM-COMBO-IX) TO CM-SUM-GRAND-TOTAL.
100200
100300 5130-RECORD-FINAL-COMBO-FIN.
100400     EXIT.
100500
100600 5131-COPY-ONE-FINAL-MEMBER.
100700
100800     MOVE CM-CMB-ITEM-SEQ (CM-COMBO-IX, WS-MEMBER-I)
100900               TO CM-FIN-ITEM-SEQ (CM-FIN-IX, WS-MEMBER-I).
101000
101100 5131-COPY-ONE-FINAL-MEMBER-FIN.
101200     EXIT.
101300*----------------------------------------------------------------*
101400*  PURGE ANY OTHER UNPURGED COMBINATION SHARING A MEMBER ITEM     *
101500*  WITH THE ONE JUST FINALIZED.                                   *
101600*----------------------------------------------------------------*
101700 5140-PURGE-OTHER-COMBOS.
101800
101900     IF WS-PURGE-J NOT = WS-PURGE-I
102000        MOVE 'N' TO WS-MATCH-SW
102100        PERFORM 5150-CHECK-ONE-PAIR
102200           THRU 5150-CHECK-ONE-PAIR-FIN
102300           VARYING WS-MEMBER-I FROM 1 BY 1
102400             UNTIL WS-MEMBER-I > CM-CMB-ITEM-CNT
102500                                  (WS-PURGE-I)
102600                OR WS-MATCH-SW = 'Y'
102700        IF WS-MATCH-SW = 'Y'
102800           SET CM-COMBO-IX TO WS-PURGE-J
102900           MOVE 'Y' TO CM-CMB-PURGED-FLAG (CM-COMBO-IX)
103000        END-IF
103100     END-IF.
103200
103300 5140-PURGE-OTHER-COMBOS-FIN.
103400     EXIT.
103500
103600 5150-CHECK-ONE-PAIR.
103700
103800     PERFORM 5151-CHECK-ONE-MEMBER
103900        THRU 5151-CHECK-ONE-MEMBER-FIN
104000        VARYING WS-MEMBER-J FROM 1 BY 1
104100          UNTIL WS-MEMBER-J > CM-CMB-ITEM-CNT (WS-PURGE-J)
104200             OR WS-MATCH-SW = 'Y'.
104300
104400 5150-CHECK-ONE-PAIR-FIN.
104500     EXIT.
104600
104700 5151-CHECK-ONE-MEMBER.
104800
104900     SET CM-COMBO-IX TO WS-PURGE-I.
105000     MOVE CM-CMB-ITEM-SEQ (CM-COMBO-IX, WS-MEMBER-I)
105100               TO WS-ITEM-IX-1.
105200     SET CM-COMBO-IX TO WS-PURGE-J.
105300     MOVE CM-CMB-ITEM-SEQ (CM-COMBO-IX, WS-MEMBER-J)
105400               TO WS-ITEM-IX-2.
105500
105600     IF WS-ITEM-IX-1 = WS-ITEM-IX-2
105700        MOVE 'Y' TO WS-MATCH-SW
105800     END-IF.
105900
106000 5151-CHECK-ONE-MEMBER-FIN.
106100     EXIT.
106200*----------------------------------------------------------------*
106300*  SUMMARY REPORT: TITLE, ONE BLOCK PER FINALIZED COMBINATION IN  *
106400*  FINALIZATION ORDER (A CONTROL BREAK ON CM-FIN-SEQ), FOOTER     *
106500*  TOTALS.                                                        *
106600*----------------------------------------------------------------*
106700 6000-PRINT-SUMMARY-REPORT.
106800
106900     WRITE CM-SUMMARY-OUT-REC FROM CM-LIN-SUMMARY-TITLE.
107000
107100     IF CM-FIN-CANT > ZERO
107200        PERFORM 6100-PRINT-ONE-FINAL-BLOCK
107300           THRU 6100-PRINT-ONE-FINAL-BLOCK-FIN
107400           VARYING CM-FIN-IX FROM 1 BY 1
107500             UNTIL CM-FIN-IX > CM-FIN-CANT
107600     END-IF.
107700
107800     MOVE SPACES TO CM-LIN-SUMMARY-FOOT-CNT.
107900     MOVE CM-SUM-FINAL-CNT TO CM-LSF-COUNT.
108000     WRITE CM-SUMMARY-OUT-REC FROM CM-LIN-SUMMARY-FOOT-CNT.
108100
108200     MOVE SPACES TO CM-LIN-SUMMARY-FOOT-TOTAL.
108300     MOVE CM-SUM-GRAND-TOTAL TO CM-LSF-TOTAL.
108400     WRITE CM-SUMMARY-OUT-REC FROM CM-LIN-SUMMARY-FOOT-TOTAL.
108500
108600 6000-PRINT-SUMMARY-REPORT-FIN.
108700     EXIT.
108800*----------------------------------------------------------------*
108900 6100-PRINT-ONE-FINAL-BLOCK.
109000
109100     MOVE SPACES TO CM-LIN-SUMMARY-HEADING.
109200     MOVE CM-FIN-SEQ (CM-FIN-IX) TO CM-LSH-SEQ.
109300     MOVE CM-FIN-COLOR-NAME (CM-FIN-IX) TO CM-LSH-COLOR.
109400     WRITE CM-SUMMARY-OUT-REC FROM CM-LIN-SUMMARY-HEADING.
109500
109600     MOVE SPACES TO CM-LIN-SUMMARY-SUM.
109700     MOVE CM-FIN-SUM (CM-FIN-IX) TO CM-LSS-SUM.
109800     MOVE CM-FIN-DIFF (CM-FIN-IX) TO WS-DIFF-SOURCE.
109900     PERFORM 6240-FORMAT-DIFF-TEXT
110000        THRU 6240-FORMAT-DIFF-TEXT-FIN.
110100     MOVE WS-DIFF-TEXT TO CM-LSS-DIFF-TEXT.
110200     WRITE CM-SUMMARY-OUT-REC FROM CM-LIN-SUMMARY-SUM.
110300
110400     MOVE SPACES TO CM-LIN-SUMMARY-ITEMS.
110500     MOVE CM-FIN-SIZE (CM-FIN-IX) TO CM-LSI-COUNT.
110600     WRITE CM-SUMMARY-OUT-REC FROM CM-LIN-SUMMARY-ITEMS.
110700
110800     MOVE ZERO TO WS-DISP-CNT.
110900     PERFORM 6211-LOAD-ONE-FINAL-DISP
111000        THRU 6211-LOAD-ONE-FINAL-DISP-FIN
111100        VARYING WS-MEMBER-I FROM 1 BY 1
111200          UNTIL WS-MEMBER-I > CM-FIN-SIZE (CM-FIN-IX).
111300
111400     PERFORM 6220-SORT-DISP-TABLE
111500        THRU 6220-SORT-DISP-TABLE-FIN.
111600
111700     PERFORM 6230-BUILD-VALUES-LINE
111800        THRU 6230-BUILD-VALUES-LINE-FIN.
111900
112000     MOVE SPACES TO CM-LIN-SUMMARY-VALUES.
112100     STRING 'Values: ' DELIMITED BY SIZE
112200            WS-VALUES-LINE (1:WS-VALUES-LEN) DELIMITED BY SIZE
112300            INTO CM-LIN-SUMMARY-VALUES
112400     END-STRING.
112500     WRITE CM-SUMMARY-OUT-REC FROM CM-LIN-SUMMARY-VALUES.
112600
112700     IF WS-ROWS-PRESENT-SW = 'Y'
112800        MOVE SPACES TO CM-LIN-SUMMARY-ROWS
112900        STRING 'Rows: ' DELIMITED BY SIZE
113000               WS-ROWS-LINE (1:WS-ROWS-LEN) DELIMITED BY SIZE
113100               INTO CM-LIN-SUMMARY-ROWS
113200        END-STRING
113300        WRITE CM-SUMMARY-OUT-REC FROM CM-LIN-SUMMARY-ROWS
113400     END-IF.
113500
113600 6100-PRINT-ONE-FINAL-BLOCK-FIN.
113700     EXIT.
113800
113900 6211-LOAD-ONE-FINAL-DISP.
114000
114100     ADD 1 TO WS-DISP-CNT.
114200     SET WS-DISP-IX TO WS-DISP-CNT.
114300     MOVE CM-FIN-ITEM-SEQ (CM-FIN-IX, WS-MEMBER-I) TO WS-ITEM-IX-1.
114400     PERFORM 6212-COPY-ITEM-TO-DISP
114500        THRU 6212-COPY-ITEM-TO-DISP-FIN
114600        VARYING CM-ITEM-IX FROM 1 BY 1
114700          UNTIL CM-ITEM-IX > CM-ITEM-CANT.
114800
114900 6211-LOAD-ONE-FINAL-DISP-FIN.
115000     EXIT.
115100
115200 6212-COPY-ITEM-TO-DISP.
115300
115400     IF CM-ITEM-SEQ (CM-ITEM-IX) = WS-ITEM-IX-1
115500        MOVE CM-ITEM-ROW (CM-ITEM-IX)
115600                  TO WS-DISP-ROW (WS-DISP-IX)
115700        MOVE CM-ITEM-COL (CM-ITEM-IX)
115800                  TO WS-DISP-COL (WS-DISP-IX)
115900        MOVE CM-ITEM-SEQ (CM-ITEM-IX)
116000                  TO WS-DISP-SEQ (WS-DISP-IX)
116100        MOVE CM-ITEM-AMOUNT (CM-ITEM-IX)
116200                  TO WS-DISP-AMOUNT (WS-DISP-IX)
116300     END-IF.
116400
116500 6212-COPY-ITEM-TO-DISP-FIN.
116600     EXIT.
116700*----------------------------------------------------------------*
116800*  LOAD A DISPLAY-TABLE ENTRY FOR A COMBOS-REPORT MEMBER FROM     *
116900*  ITS ORIGINAL ITEM ROW (USED ONLY WHEN PRINTING A RESULT LINE   *
117000*  BEFORE FINALIZATION - THE FINAL RECORD ROUTE IS ABOVE).        *
117100*----------------------------------------------------------------*
117200 6210-LOAD-ONE-DISP-ENTRY.
117300
117400     ADD 1 TO WS-DISP-CNT.
117500     SET WS-DISP-IX TO WS-DISP-CNT.
117600     MOVE CM-CMB-ITEM-SEQ (CM-COMBO-IX, WS-MEMBER-I)
117700               TO WS-ITEM-IX-1.
117800     PERFORM 6212-COPY-ITEM-TO-DISP
117900        THRU 6212-COPY-ITEM-TO-DISP-FIN
118000        VARYING CM-ITEM-IX FROM 1 BY 1
118100          UNTIL CM-ITEM-IX > CM-ITEM-CANT.
118200
118300 6210-LOAD-ONE-DISP-ENTRY-FIN.
118400     EXIT.
118500*----------------------------------------------------------------*
118600*  BUBBLE-SORT THE DISPLAY TABLE BY (ROW, ORIGINAL SEQUENCE) -    *
118700*  ITEMS WITH NO ROW REFERENCE CARRY ROW ZERO AND SORT FIRST.     *
118800*----------------------------------------------------------------*
118900 6220-SORT-DISP-TABLE.
119000
119100     MOVE 'N' TO WS-ROWS-PRESENT-SW.
119200     IF WS-DISP-CNT > 1
119300        PERFORM 6221-SORT-OUTER-PASS
119400           THRU 6221-SORT-OUTER-PASS-FIN
119500           VARYING WS-DISP-I FROM 1 BY 1
119600             UNTIL WS-DISP-I > WS-DISP-CNT - 1
119700     END-IF.
119800
119900     PERFORM 6223-CHECK-ONE-ROW
120000        THRU 6223-CHECK-ONE-ROW-FIN
120100        VARYING WS-DISP-I FROM 1 BY 1
120200          UNTIL WS-DISP-I > WS-DISP-CNT.
120300
120400 6220-SORT-DISP-TABLE-FIN.
120500     EXIT.
120600
120700 6221-SORT-OUTER-PASS.
120800
120900     PERFORM 6222-SORT-INNER-PASS
121000        THRU 6222-SORT-INNER-PASS-FIN
121100        VARYING WS-DISP-J FROM 1 BY 1
121200          UNTIL WS-DISP-J > WS-DISP-CNT - WS-DISP-I.
121300
121400 6221-SORT-OUTER-PASS-FIN.
121500     EXIT.
121600
121700 6222-SORT-INNER-PASS.
121800
121900     IF (WS-DISP-ROW (WS-DISP-J) > WS-DISP-ROW (WS-DISP-J + 1))
122000        OR (WS-DISP-ROW (WS-DISP-J) = WS-DISP-ROW (WS-DISP-J + 1)
122100            AND WS-DISP-SEQ (WS-DISP-J) >
122200                WS-DISP-SEQ (WS-DISP-J + 1))
122300        MOVE WS-DISP-ENTRY (WS-DISP-J)   TO WS-DISP-SWAP-ENTRY
122400        MOVE WS-DISP-ENTRY (WS-DISP-J + 1)
122500                                           TO WS-DISP-ENTRY (WS-DISP-J)
122600        MOVE WS-DISP-SWAP-ENTRY           TO WS-DISP-ENTRY
122700                                              (WS-DISP-J + 1)
122800     END-IF.
122900
123000 6222-SORT-INNER-PASS-FIN.
123100     EXIT.
123200
123300 6223-CHECK-ONE-ROW.
123400
123500     IF WS-DISP-ROW (WS-DISP-I) > ZERO
123600        MOVE 'Y' TO WS-ROWS-PRESENT-SW
123700     END-IF.
123800
123900 6223-CHECK-ONE-ROW-FIN.
124000     EXIT.
124100*----------------------------------------------------------------*
124200*  BUILD THE COMMA-SEPARATED VALUES LINE (AND, WHEN ANY MEMBER    *
124300*  HAS A ROW REFERENCE, THE ROWS LINE) FROM THE SORTED DISPLAY    *
124400*  TABLE.                                                         *
124500*----------------------------------------------------------------*
124600 6230-BUILD-VALUES-LINE.
124700
124800     MOVE SPACES TO WS-VALUES-LINE WS-ROWS-LINE.
124900     MOVE ZERO   TO WS-VALUES-LEN WS-ROWS-LEN.
125000
125100     PERFORM 6231-APPEND-ONE-VALUE
125200        THRU 6231-APPEND-ONE-VALUE-FIN
125300        VARYING WS-DISP-I FROM 1 BY 1
125400          UNTIL WS-DISP-I > WS-DISP-CNT.
125500
125600 6230-BUILD-VALUES-LINE-FIN.
125700     EXIT.
125800
125900 6231-APPEND-ONE-VALUE.
126000
126100     MOVE WS-DISP-AMOUNT (WS-DISP-I) TO WS-ONE-VALUE-EDIT.
126200     PERFORM 6233-FIND-VALUE-START
126300        THRU 6233-FIND-VALUE-START-FIN.
126400     COMPUTE WS-OVE-LEN = 17 - WS-OVE-START + 1.
126500
126600     IF WS-DISP-I = 1
126700        STRING WS-ONE-VALUE-EDIT (WS-OVE-START:WS-OVE-LEN)
126800                  DELIMITED BY SIZE
126900               INTO WS-VALUES-LINE
127000        END-STRING
127100        MOVE WS-OVE-LEN TO WS-VALUES-LEN
127200     ELSE
127300        STRING WS-VALUES-LINE (1:WS-VALUES-LEN) DELIMITED BY SIZE
127400               ', ' DELIMITED BY SIZE
127500               WS-ONE-VALUE-EDIT (WS-OVE-START:WS-OVE-LEN)
127600                  DELIMITED BY SIZE
127700               INTO WS-VALUES-LINE
127800        END-STRING
127900        COMPUTE WS-VALUES-LEN = WS-VALUES-LEN + 2 + WS-OVE-LEN
128000     END-IF.
128100
128200     IF WS-DISP-ROW (WS-DISP-I) > ZERO
128300        PERFORM 6232-APPEND-ONE-ROW
128400           THRU 6232-APPEND-ONE-ROW-FIN
128500     END-IF.
128600
128700 6231-APPEND-ONE-VALUE-FIN.
128800     EXIT.
128900*----------------------------------------------------------------*
129000*  FIND THE FIRST NON-BLANK COLUMN OF THE ZERO-SUPPRESSED         *
129100*  EDITED AMOUNT SO ONLY THE SIGNIFICANT DIGITS ARE APPENDED -    *
129200*  NOT THE LEADING BLANKS THE EDIT PICTURE LEAVES BEHIND.         *
129300*----------------------------------------------------------------*
129400 6233-FIND-VALUE-START.
129500
129600     MOVE 'N' TO WS-OVE-FOUND-SW.
129700     MOVE 1 TO WS-OVE-START.
129800     PERFORM 6234-CHECK-ONE-OVE-CHAR
129900        THRU 6234-CHECK-ONE-OVE-CHAR-FIN
130000        VARYING WS-SCAN-IX FROM 1 BY 1
130100          UNTIL WS-SCAN-IX > 17
130200             OR WS-OVE-FOUND-SW = 'Y'.
130300
130400 6233-FIND-VALUE-START-FIN.
130500     EXIT.
130600
130700 6234-CHECK-ONE-OVE-CHAR.
130800
130900     IF WS-OVE-CHAR (WS-SCAN-IX) NOT = SPACE
131000        MOVE WS-SCAN-IX TO WS-OVE-START
131100        MOVE 'Y' TO WS-OVE-FOUND-SW
131200     END-IF.
131300
131400 6234-CHECK-ONE-OVE-CHAR-FIN.
131500     EXIT.
131600
131700 6232-APPEND-ONE-ROW.
131800
131900     MOVE WS-DISP-ROW (WS-DISP-I) TO WS-NUM-SOURCE.
132000     PERFORM 6250-FORMAT-NUMBER-TEXT
132100        THRU 6250-FORMAT-NUMBER-TEXT-FIN.
132200
132300     IF WS-ROWS-LEN = ZERO
132400        STRING 'R' DELIMITED BY SIZE
132500               WS-NUM-TEXT (1:WS-NUM-LEN) DELIMITED BY SIZE
132600               INTO WS-ROWS-LINE
132700        END-STRING
132800        COMPUTE WS-ROWS-LEN = 1 + WS-NUM-LEN
132900     ELSE
133000        STRING WS-ROWS-LINE (1:WS-ROWS-LEN) DELIMITED BY SIZE
133100               ', R' DELIMITED BY SIZE
133200               WS-NUM-TEXT (1:WS-NUM-LEN) DELIMITED BY SIZE
133300               INTO WS-ROWS-LINE
133400        END-STRING
133500        COMPUTE WS-ROWS-LEN = WS-ROWS-LEN + 3 + WS-NUM-LEN
133600     END-IF.
133700
133800 6232-APPEND-ONE-ROW-FIN.
133900     EXIT.
134000*----------------------------------------------------------------*
134100*  TRIM A COUNT/LINE/ROW NUMBER (WS-NUM-SOURCE) DOWN TO ITS       *
134200*  SIGNIFICANT DIGITS IN WS-NUM-TEXT (1:WS-NUM-LEN), FOR USE IN   *
134300*  A STRING STATEMENT WITHOUT LEADING ZEROES OR BLANKS.          *
134400*----------------------------------------------------------------*
134500 6250-FORMAT-NUMBER-TEXT.
134600
134700     MOVE WS-NUM-SOURCE TO WS-NUM-EDIT.
134800     MOVE 'N' TO WS-NUM-FOUND-SW.
134900     MOVE 1 TO WS-NUM-START.
135000     PERFORM 6251-CHECK-ONE-NUM-CHAR
135100        THRU 6251-CHECK-ONE-NUM-CHAR-FIN
135200        VARYING WS-SCAN-IX FROM 1 BY 1
135300          UNTIL WS-SCAN-IX > 7
135400             OR WS-NUM-FOUND-SW = 'Y'.
135500     COMPUTE WS-NUM-LEN = 7 - WS-NUM-START + 1.
135600     MOVE SPACES TO WS-NUM-TEXT.
135700     MOVE WS-NUM-EDIT (WS-NUM-START:WS-NUM-LEN)
135800               TO WS-NUM-TEXT (1:WS-NUM-LEN).
135900
136000 6250-FORMAT-NUMBER-TEXT-FIN.
136100     EXIT.
136200
136300 6251-CHECK-ONE-NUM-CHAR.
136400
136500     IF WS-NE-CHAR (WS-SCAN-IX) NOT = SPACE
136600        MOVE WS-SCAN-IX TO WS-NUM-START
136700        MOVE 'Y' TO WS-NUM-FOUND-SW
136800     END-IF.
136900
137000 6251-CHECK-ONE-NUM-CHAR-FIN.
137100     EXIT.
137200*----------------------------------------------------------------*
137300*  FORMAT WS-DIFF-SOURCE AS +D.DD OR -D.DD, COMMA-GROUPED, BY     *
137400*  EDITING ITS ABSOLUTE VALUE AND THEN COPYING ONLY THE NON-      *
137500*  BLANK (ZERO-SUPPRESSED) CHARACTERS AFTER THE SIGN.             *
137600*----------------------------------------------------------------*
137700 6240-FORMAT-DIFF-TEXT.
137800
137900     MOVE SPACES TO WS-DIFF-TEXT.
138000     IF WS-DIFF-SOURCE >= ZERO
138100        MOVE WS-DIFF-SOURCE TO WS-DIFF-ABS
138200        MOVE '+' TO WS-DIFF-TEXT (1:1)
138300     ELSE
138400        COMPUTE WS-DIFF-ABS = WS-DIFF-SOURCE * -1
138500        MOVE '-' TO WS-DIFF-TEXT (1:1)
138600     END-IF.
138700
138800     MOVE WS-DIFF-ABS TO WS-DIFF-EDIT.
138900     MOVE ZERO TO WS-DIFF-OUT-LEN.
139000
139100     PERFORM 6241-COPY-ONE-DIFF-CHAR
139200        THRU 6241-COPY-ONE-DIFF-CHAR-FIN
139300        VARYING WS-SCAN-IX FROM 1 BY 1
139400          UNTIL WS-SCAN-IX > 13.
139500
139600 6240-FORMAT-DIFF-TEXT-FIN.
139700     EXIT.
139800
139900 6241-COPY-ONE-DIFF-CHAR.
140000
140100     IF WS-DE-CHAR (WS-SCAN-IX) NOT = SPACE
140200        ADD 1 TO WS-DIFF-OUT-LEN
140300        MOVE WS-DE-CHAR (WS-SCAN-IX)
140400                  TO WS-DIFF-TEXT (WS-DIFF-OUT-LEN + 1:1)
140500     END-IF.
140600
140700 6241-COPY-ONE-DIFF-CHAR-FIN.
140800     EXIT.
