000100*----------------------------------------------------------------*
000200*  CMFINAL -  FINALIZED COMBINATIONS AND SUMMARY TOTALS          *
000300*  Built in CMBATCH 5000-FINALIZE-EXACT-MATCHES and walked in    *
000400*  6000-PRINT-SUMMARY-REPORT.  Working capacity: 100 finals.     *
000500*----------------------------------------------------------------*
000600 01  CM-TABLA-FINALES.
000700     05  CM-FIN-CANT               PIC 9(3)  COMP.
000800     05  CM-FIN-ENTRY OCCURS 100 TIMES
000900                     INDEXED BY CM-FIN-IX.
001000         10  CM-FIN-SEQ            PIC 9(3).
001100         10  CM-FIN-COLOR-NO       PIC 9(2).
001200         10  CM-FIN-COLOR-NAME     PIC X(20).
001300         10  CM-FIN-SUM            PIC S9(11)V99
001400                                   SIGN LEADING SEPARATE.
001500         10  CM-FIN-DIFF           PIC S9(11)V99
001600                                   SIGN LEADING SEPARATE.
001700         10  CM-FIN-SIZE           PIC 9(3).
001800         10  CM-FIN-ITEM-SEQ OCCURS 100 TIMES
001900                             PIC 9(4).
002000         10  FILLER                PIC X(05).
002100*----------------------------------------------------------------*
002200*  CMTOTALS - ACCUMULATED FINALIZATION TOTALS (SUMMARY-TOTALS)   *
002300*----------------------------------------------------------------*
002400 01  CM-RESUMEN-TOTALES.
002500     05  CM-SUM-FINAL-CNT          PIC 9(3).
002600     05  CM-SUM-GRAND-TOTAL        PIC S9(13)V99
002700                                   SIGN LEADING SEPARATE.
002800     05  FILLER                    PIC X(10).
