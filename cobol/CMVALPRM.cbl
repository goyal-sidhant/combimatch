000100******************************************************************
000200*                                                                *
000300*  PROGRAM-ID.   CMVALPRM                                       *
000400*  AUTHOR.       D. K. WHITFIELD                                *
000500*  INSTALLATION. MIDLAND DATA CENTER - A/R APPLICATIONS         *
000600*  DATE-WRITTEN. 03/14/1987                                      *
000700*  DATE-COMPILED.                                                *
000800*  SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY                *
000900*                                                                *
001000*  PURPOSE.  VALIDATES THE FIVE COMBIMATCH SEARCH PARAMETERS     *
001100*  (TARGET, BUFFER, MIN SIZE, MAX SIZE, MAX RESULTS) SUPPLIED    *
001200*  ON THE PARAMS CARD.  CALLED BY CMBATCH BEFORE EACH SEARCH.    *
001300*  ALL FAILING CHECKS ARE RETURNED TOGETHER - THIS ROUTINE       *
001400*  DOES NOT STOP ON THE FIRST ERROR.                             *
001500*                                                                *
001600******************************************************************
001700*                     C H A N G E   L O G                       *
001800******************************************************************
001900* DATE     PGMR  REQ-NO   DESCRIPTION                            *
002000* -------- ----  -------  --------------------------------------*
002100* 03/14/87 DKW   AR-0140  ORIGINAL PROGRAM - REPLACES MANUAL     *
002200*                         DEPOSIT-SLIP TIE-OUT WORKSHEETS.       *
002300* 07/02/87 DKW   AR-0166  ADDED MIN-SIZE / MAX-SIZE CROSS CHECK. *
002400* 11/19/88 RGB   AR-0203  BUFFER SIGN TEST WAS ACCEPTING A       *
002500*                         LEADING BLANK AS A DIGIT - FIXED.      *
002600* 02/08/90 RGB   AR-0241  MAX-RESULTS LOWER BOUND WAS ZERO,      *
002700*                         SHOULD REJECT ZERO PER AUDIT MEMO.     *
002800* 09/25/91 TLC   AR-0288  STANDARDIZED ERROR TEXT TO MATCH THE   *
002900*                         COMBOS REPORT WORDING.                 *
003000* 04/03/93 TLC   AR-0319  CLEANED UP REDUNDANT INITIALIZE CALLS. *
003100* 01/11/95 MHS   AR-0355  LOGGED VALIDATION RUN DATE FOR THE     *
003200*                         MONTH-END AUDIT TRAIL.                 *
003300* 06/30/98 MHS   Y2K-014  YEAR 2000 REVIEW - NO 2-DIGIT YEAR     *
003400*                         FIELDS IN THIS PROGRAM.  CERTIFIED     *
003500*                         Y2K COMPLIANT, NO CHANGES REQUIRED.    *
003600* 03/17/99 MHS   Y2K-014  RECERTIFIED AFTER FULL REGRESSION.     *
003700* 08/22/01 PDN   AR-0402  ADDED SEPARATE MESSAGE FOR A BLANK     *
003800*                         PARAMS CARD (ALL FIVE FIELDS SPACES).  *
003900* 05/14/04 PDN   AR-0431  MOVED ERROR TEXT TABLE TO MATCH        *
004000*                         UPDATED WORDING FROM THE AR MANAGER.   *
004100* 10/09/07 JQA   AR-0468  NO FUNCTIONAL CHANGE - RECOMPILED      *
004200*                         UNDER NEW COMPILER RELEASE.            *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID. CMVALPRM.
004600 AUTHOR. D. K. WHITFIELD.
004700 INSTALLATION. MIDLAND DATA CENTER - A/R APPLICATIONS.
004800 DATE-WRITTEN. 03/14/1987.
004900 DATE-COMPILED.
005000 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
005100*----------------------------------------------------------------*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CLASS CM-SIGN-CLASS IS '+' '-'
005600     UPSI-0 ON STATUS IS CM-TRACE-ON
005700            OFF STATUS IS CM-TRACE-OFF.
005800*----------------------------------------------------------------*
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100*----------------------------------------------------------------*
006200*    RUN DATE (VALIDATION TIMESTAMP FOR THE AUDIT TRAIL)          *
006300*----------------------------------------------------------------*
006400 01  WS-RUN-DATE               PIC 9(6).
006500 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.
006600     05  WS-RD-YEAR                 PIC 9(2).
006700     05  WS-RD-MONTH                  PIC 9(2).
006800     05  WS-RD-DAY                  PIC 9(2).
006900*----------------------------------------------------------------*
007000*    WORK AREA TO CHECK THE BUFFER FIELD FOR A LEADING SIGN       *
007100*----------------------------------------------------------------*
007200 01  WS-BUFFER-WORK              PIC X(11).
007300 01  WS-BUFFER-BREAKOUT REDEFINES WS-BUFFER-WORK.
007400     05  WS-BUF-FIRST-CHAR          PIC X(01).
007500     05  WS-BUF-REMAINDER               PIC X(10).
007600*----------------------------------------------------------------*
007700*    WORK AREA TO CHECK THE TARGET FIELD FOR A LEADING SIGN       *
007800*----------------------------------------------------------------*
007900 01  WS-TARGET-WORK              PIC X(13).
008000 01  WS-TARGET-BREAKOUT REDEFINES WS-TARGET-WORK.
008100     05  WS-TGT-FIRST-CHAR          PIC X(01).
008200     05  WS-TGT-REMAINDER               PIC X(12).
008300*----------------------------------------------------------------*
008400*    VALIDATION COUNTERS AND SWITCHES                            *
008500*----------------------------------------------------------------*
008600 77  WS-ERROR-IX                    PIC 9(2)  COMP.
008700 77  WS-TARGET-OK-SW                PIC X(1)  VALUE 'N'.
008800     88  WS-TARGET-OK                        VALUE 'S'.
008900 77  WS-BUFFER-OK-SW                PIC X(1)  VALUE 'N'.
009000     88  WS-BUFFER-OK                         VALUE 'S'.
009100 77  WS-MIN-SIZE-OK-SW              PIC X(1)  VALUE 'N'.
009200     88  WS-MIN-SIZE-OK                       VALUE 'S'.
009300 77  WS-MAX-SIZE-OK-SW              PIC X(1)  VALUE 'N'.
009400     88  WS-MAX-SIZE-OK                       VALUE 'S'.
009500 77  WS-MAX-RESULT-OK-SW            PIC X(1)  VALUE 'N'.
009600     88  WS-MAX-RESULT-OK                     VALUE 'S'.
009700*----------------------------------------------------------------*
009800 LINKAGE SECTION.
009900 01  LK-PARAM-INPUT.
010000     05  LK-PRM-TARGET-X            PIC X(13).
010100     05  LK-PRM-BUFFER-X            PIC X(11).
010200     05  LK-PRM-MIN-SIZE-X          PIC X(03).
010300     05  LK-PRM-MAX-SIZE-X          PIC X(03).
010400     05  LK-PRM-MAX-RESULT-X        PIC X(05).
010500     05  FILLER                     PIC X(46).
010600
010700 01  LK-PARAM-OUTPUT.
010800     05  LK-PRM-TARGET              PIC S9(10)V99
010900                                     SIGN LEADING SEPARATE.
011000     05  LK-PRM-BUFFER              PIC 9(8)V99.
011100     05  LK-PRM-MIN-SIZE            PIC 9(3).
011200     05  LK-PRM-MAX-SIZE            PIC 9(3).
011300     05  LK-PRM-MAX-RESULTS         PIC 9(5).
011400     05  FILLER                     PIC X(05).
011500
011600 01  LK-PARAM-MESSAGES.
011700     05  LK-PRM-VALID              PIC X(1).
011800         88  LK-PRM-OK                       VALUE 'S'.
011900         88  LK-PRM-ERROR                    VALUE 'N'.
012000     05  LK-PRM-ERROR-CNT        PIC 9(2).
012100     05  LK-PRM-ERROR-ENTRY OCCURS 10 TIMES.
012200         10  LK-PRM-ERROR-TEXT     PIC X(60).
012300     05  FILLER                     PIC X(05).
012400*----------------------------------------------------------------*
012500 PROCEDURE DIVISION USING LK-PARAM-INPUT
012600                           LK-PARAM-OUTPUT
012700                           LK-PARAM-MESSAGES.
012800*----------------------------------------------------------------*
012900
013000     PERFORM 1000-INITIALIZE-VALIDATION
013100        THRU 1000-INITIALIZE-VALIDATION-FIN.
013200
013300     PERFORM 2000-VALIDATE-TARGET
013400        THRU 2000-VALIDATE-TARGET-FIN.
013500
013600     PERFORM 2100-VALIDATE-BUFFER
013700        THRU 2100-VALIDATE-BUFFER-FIN.
013800
013900     PERFORM 2200-VALIDATE-MIN-SIZE
014000        THRU 2200-VALIDATE-MIN-SIZE-FIN.
014100
014200     PERFORM 2300-VALIDATE-MAX-SIZE
014300        THRU 2300-VALIDATE-MAX-SIZE-FIN.
014400
014500     PERFORM 2400-VALIDATE-MAX-RESULTS
014600        THRU 2400-VALIDATE-MAX-RESULTS-FIN.
014700
014800     PERFORM 2500-VALIDATE-SIZE-CROSS-CHECK
014900        THRU 2500-VALIDATE-SIZE-CROSS-CHECK-FIN.
015000
015100     PERFORM 3000-CONVERT-VALUES
015200        THRU 3000-CONVERT-VALUES-FIN.
015300
015400     EXIT PROGRAM.
015500*----------------------------------------------------------------*
015600 1000-INITIALIZE-VALIDATION.
015700
015800     INITIALIZE LK-PARAM-OUTPUT
015900                LK-PARAM-MESSAGES.
016000
016100     SET LK-PRM-OK TO TRUE.
016200     MOVE ZEROES TO LK-PRM-ERROR-CNT WS-ERROR-IX.
016300
016400     ACCEPT WS-RUN-DATE FROM DATE.
016500
016600 1000-INITIALIZE-VALIDATION-FIN.
016700     EXIT.
016800*----------------------------------------------------------------*
016900*  A NUMERIC TARGET IS REQUIRED.  THE FIRST CHARACTER MAY BE A   *
017000*  SIGN (CLASS CM-SIGN-CLASS); THE REMAINDER MUST BE DIGITS.    *
017100*----------------------------------------------------------------*
017200 2000-VALIDATE-TARGET.
017300
017400     MOVE LK-PRM-TARGET-X TO WS-TARGET-WORK.
017500     SET WS-TARGET-OK TO FALSE.
017600
017700     IF WS-TGT-FIRST-CHAR IS CM-SIGN-CLASS
017800        IF WS-TGT-REMAINDER IS NUMERIC
017900           SET WS-TARGET-OK TO TRUE
018000        END-IF
018100     ELSE
018200        IF WS-TARGET-WORK IS NUMERIC
018300           SET WS-TARGET-OK TO TRUE
018400        END-IF
018500     END-IF.
018600
018700     IF NOT WS-TARGET-OK
018800        MOVE 'Target must be a number.' TO
018900             LK-PRM-ERROR-TEXT (WS-ERROR-IX + 1)
019000        ADD 1 TO WS-ERROR-IX
019100        MOVE WS-ERROR-IX TO LK-PRM-ERROR-CNT
019200        SET LK-PRM-ERROR TO TRUE
019300     END-IF.
019400
019500 2000-VALIDATE-TARGET-FIN.
019600     EXIT.
019700*----------------------------------------------------------------*
019800*  THE BUFFER MUST BE NUMERIC AND MAY NOT CARRY A MINUS SIGN.    *
019900*----------------------------------------------------------------*
020000 2100-VALIDATE-BUFFER.
020100
020200     MOVE LK-PRM-BUFFER-X TO WS-BUFFER-WORK.
020300     SET WS-BUFFER-OK TO FALSE.
020400
020500     IF WS-BUF-FIRST-CHAR = '-'
020600        MOVE 'Buffer cannot be negative.' TO
020700             LK-PRM-ERROR-TEXT (WS-ERROR-IX + 1)
020800        ADD 1 TO WS-ERROR-IX
020900        MOVE WS-ERROR-IX TO LK-PRM-ERROR-CNT
021000        SET LK-PRM-ERROR TO TRUE
021100     ELSE
021200        IF WS-BUFFER-WORK IS NUMERIC
021300           SET WS-BUFFER-OK TO TRUE
021400        ELSE
021500           MOVE 'Buffer must be a number.' TO
021600                LK-PRM-ERROR-TEXT (WS-ERROR-IX + 1)
021700           ADD 1 TO WS-ERROR-IX
021800           MOVE WS-ERROR-IX TO LK-PRM-ERROR-CNT
021900           SET LK-PRM-ERROR TO TRUE
022000        END-IF
022100     END-IF.
022200
022300 2100-VALIDATE-BUFFER-FIN.
022400     EXIT.
022500*----------------------------------------------------------------*
022600*  MIN SIZE MUST BE A WHOLE NUMBER OF AT LEAST 1.                *
022700*----------------------------------------------------------------*
022800 2200-VALIDATE-MIN-SIZE.
022900
023000     SET WS-MIN-SIZE-OK TO FALSE.
023100
023200     IF LK-PRM-MIN-SIZE-X IS NUMERIC
023300        AND LK-PRM-MIN-SIZE-X > ZEROES
023400        SET WS-MIN-SIZE-OK TO TRUE
023500     ELSE
023600        MOVE 'Min size must be an integer of at least 1.' TO
023700             LK-PRM-ERROR-TEXT (WS-ERROR-IX + 1)
023800        ADD 1 TO WS-ERROR-IX
023900        MOVE WS-ERROR-IX TO LK-PRM-ERROR-CNT
024000        SET LK-PRM-ERROR TO TRUE
024100     END-IF.
024200
024300 2200-VALIDATE-MIN-SIZE-FIN.
024400     EXIT.
024500*----------------------------------------------------------------*
024600*  MAX SIZE MUST BE A WHOLE NUMBER OF AT LEAST 1.                *
024700*----------------------------------------------------------------*
024800 2300-VALIDATE-MAX-SIZE.
024900
025000     SET WS-MAX-SIZE-OK TO FALSE.
025100
025200     IF LK-PRM-MAX-SIZE-X IS NUMERIC
025300        AND LK-PRM-MAX-SIZE-X > ZEROES
025400        SET WS-MAX-SIZE-OK TO TRUE
025500     ELSE
025600        MOVE 'Max size must be an integer of at least 1.' TO
025700             LK-PRM-ERROR-TEXT (WS-ERROR-IX + 1)
025800        ADD 1 TO WS-ERROR-IX
025900        MOVE WS-ERROR-IX TO LK-PRM-ERROR-CNT
026000        SET LK-PRM-ERROR TO TRUE
026100     END-IF.
026200
026300 2300-VALIDATE-MAX-SIZE-FIN.
026400     EXIT.
026500*----------------------------------------------------------------*
026600*  MAX RESULTS MUST BE A WHOLE NUMBER OF AT LEAST 1.             *
026700*----------------------------------------------------------------*
026800 2400-VALIDATE-MAX-RESULTS.
026900
027000     SET WS-MAX-RESULT-OK TO FALSE.
027100
027200     IF LK-PRM-MAX-RESULT-X IS NUMERIC
027300        AND LK-PRM-MAX-RESULT-X > ZEROES
027400        SET WS-MAX-RESULT-OK TO TRUE
027500     ELSE
027600        MOVE 'Max results must be an integer of at least 1.' TO
027700             LK-PRM-ERROR-TEXT (WS-ERROR-IX + 1)
027800        ADD 1 TO WS-ERROR-IX
027900        MOVE WS-ERROR-IX TO LK-PRM-ERROR-CNT
028000        SET LK-PRM-ERROR TO TRUE
028100     END-IF.
028200
028300 2400-VALIDATE-MAX-RESULTS-FIN.
028400     EXIT.
028500*----------------------------------------------------------------*
028600*  CROSS CHECK: ONLY MEANINGFUL WHEN BOTH SIZES ARE THEMSELVES   *
028700*  VALID INTEGERS.                                               *
028800*----------------------------------------------------------------*
028900 2500-VALIDATE-SIZE-CROSS-CHECK.
029000
029100     IF WS-MIN-SIZE-OK AND WS-MAX-SIZE-OK
029200        IF LK-PRM-MIN-SIZE-X > LK-PRM-MAX-SIZE-X
029300           MOVE 'Min size cannot exceed max size.' TO
029400                LK-PRM-ERROR-TEXT (WS-ERROR-IX + 1)
029500           ADD 1 TO WS-ERROR-IX
029600           MOVE WS-ERROR-IX TO LK-PRM-ERROR-CNT
029700           SET LK-PRM-ERROR TO TRUE
029800        END-IF
029900     END-IF.
030000
030100 2500-VALIDATE-SIZE-CROSS-CHECK-FIN.
030200     EXIT.
030300*----------------------------------------------------------------*
030400*  CONVERT EVERY FIELD THAT PASSED ITS OWN CHECK.  A FIELD THAT  *
030500*  FAILED IS LEFT AT ZERO - CMBATCH WILL NOT RUN THE SEARCH      *
030600*  WHEN LK-PRM-ERROR IS SET, REGARDLESS.                         *
030700*----------------------------------------------------------------*
030800 3000-CONVERT-VALUES.
030900
031000     IF WS-TARGET-OK
031100        IF WS-TGT-FIRST-CHAR IS CM-SIGN-CLASS
031200           MOVE WS-TGT-FIRST-CHAR TO LK-PRM-TARGET (1:1)
031300           MOVE WS-TGT-REMAINDER      TO LK-PRM-TARGET (2:12)
031400        ELSE
031500           MOVE '+'               TO LK-PRM-TARGET (1:1)
031600           MOVE WS-TARGET-WORK TO LK-PRM-TARGET (2:12)
031700        END-IF
031800     END-IF.
031900
032000     IF WS-BUFFER-OK
032100        MOVE WS-BUFFER-WORK TO LK-PRM-BUFFER
032200     END-IF.
032300
032400     IF WS-MIN-SIZE-OK
032500        MOVE LK-PRM-MIN-SIZE-X TO LK-PRM-MIN-SIZE
032600     END-IF.
032700
032800     IF WS-MAX-SIZE-OK
032900        MOVE LK-PRM-MAX-SIZE-X TO LK-PRM-MAX-SIZE
033000     END-IF.
033100
033200     IF WS-MAX-RESULT-OK
033300        MOVE LK-PRM-MAX-RESULT-X TO LK-PRM-MAX-RESULTS
033400     END-IF.
033500
033600 3000-CONVERT-VALUES-FIN.
033700     EXIT.
033800*----------------------------------------------------------------*
033900 END PROGRAM CMVALPRM.
