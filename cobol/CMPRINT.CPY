000100*----------------------------------------------------------------*
000200*  CMPRINT -  PRINT LINES FOR COMBOS, SUMMARY AND ERRORS         *
000300*  One 01 group per line type, in the style of the hand-built    *
000400*  headers from the old card-statement summary routine.         *
000500*----------------------------------------------------------------*
000600 01  CM-LIN-COMBO-TITLE.
000700     05  CM-LCT-TEXT               PIC X(30).
000800     05  CM-LCT-COUNT              PIC ZZZZ9.
000900     05  FILLER                    PIC X(1) VALUE SPACE.
001000     05  CM-LCT-LABEL              PIC X(20).
001100     05  FILLER                    PIC X(35).
001200
001300 01  CM-LIN-COMBO-DETAIL.
001400     05  FILLER                    PIC X(1) VALUE '['.
001500     05  CM-LCD-SIZE               PIC ZZ9.
001600     05  FILLER                    PIC X(2) VALUE '] '.
001700     05  CM-LCD-VALUES             PIC X(43).
001800     05  FILLER                    PIC X(3) VALUE ' = '.
001900     05  CM-LCD-SUM                PIC +ZZ,ZZZ,ZZZ,ZZ9.99.
002000     05  CM-LCD-DIFF-TEXT          PIC X(21).
002100
002200 01  CM-LIN-COMBO-STATUS           PIC X(91).
002300
002400 01  CM-LIN-SUMMARY-TITLE          PIC X(91)
002500                                    VALUE 'Finalized Combinations'.
002600
002700 01  CM-LIN-SUMMARY-HEADING.
002800     05  FILLER                    PIC X(1) VALUE '#'.
002900     05  CM-LSH-SEQ                PIC ZZ9.
003000     05  FILLER                    PIC X(3) VALUE ' - '.
003100     05  CM-LSH-COLOR              PIC X(20).
003200     05  FILLER                    PIC X(64).
003300
003400 01  CM-LIN-SUMMARY-SUM.
003500     05  FILLER                    PIC X(5) VALUE 'Sum: '.
003600     05  CM-LSS-SUM                PIC +ZZ,ZZZ,ZZZ,ZZ9.99.
003700     05  FILLER                    PIC X(2) VALUE ' ('.
003800     05  CM-LSS-DIFF-TEXT          PIC X(18).
003900     05  FILLER                    PIC X(1) VALUE ')'.
004000     05  FILLER                    PIC X(47).
004100
004200 01  CM-LIN-SUMMARY-ITEMS.
004300     05  FILLER                    PIC X(7) VALUE 'Items: '.
004400     05  CM-LSI-COUNT              PIC ZZ9.
004500     05  FILLER                    PIC X(78).
004600
004700 01  CM-LIN-SUMMARY-VALUES         PIC X(91).
004800
004900 01  CM-LIN-SUMMARY-ROWS           PIC X(91).
005000
005100 01  CM-LIN-SUMMARY-FOOT-CNT.
005200     05  CM-LSF-COUNT              PIC ZZ9.
005300     05  FILLER                    PIC X(15) VALUE ' combination(s)'.
005400     05  FILLER                    PIC X(70).
005500
005600 01  CM-LIN-SUMMARY-FOOT-TOTAL.
005700     05  FILLER                    PIC X(11) VALUE 'Total Sum: '.
005800     05  CM-LSF-TOTAL              PIC +Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
005900     05  FILLER                    PIC X(59).
006000
006100 01  CM-LIN-ERROR                  PIC X(91).
