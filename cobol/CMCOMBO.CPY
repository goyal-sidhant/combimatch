000100*----------------------------------------------------------------*
000200*  CMCOMBO -  TABLE OF COMBINATIONS FOUND (SEARCH RESULTS)       *
000300*  Filled by the solver (CMSOLVE) in size order and walked by    *
000400*  CMBATCH to classify, finalize, purge and print.  Working      *
000500*  capacity: 500 combinations retained, up to 100 items each.    *
000600*----------------------------------------------------------------*
000700 01  CM-TABLA-COMBOS.
000800     05  CM-COMBO-CANT             PIC 9(5)  COMP.
000900     05  CM-COMBO-HALLADAS         PIC 9(7)  COMP.
001000     05  CM-COMBO-ENTRY OCCURS 500 TIMES
001100                       INDEXED BY CM-COMBO-IX.
001200         10  CM-CMB-SEQ            PIC 9(5).
001300         10  CM-CMB-SIZE           PIC 9(3).
001400         10  CM-CMB-SUM            PIC S9(11)V99
001500                                   SIGN LEADING SEPARATE.
001600         10  CM-CMB-DIFF           PIC S9(11)V99
001700                                   SIGN LEADING SEPARATE.
001800         10  CM-CMB-EXACT-FLAG     PIC X(1).
001900             88  CM-CMB-EXACT              VALUE 'E'.
002000             88  CM-CMB-APPROXIMATE        VALUE 'A'.
002100         10  CM-CMB-PURGED-FLAG    PIC X(1) VALUE 'N'.
002200             88  CM-CMB-PURGED             VALUE 'Y'.
002300         10  CM-CMB-ITEM-CNT       PIC 9(3).
002400         10  CM-CMB-ITEM-SEQ OCCURS 100 TIMES
002500                            PIC 9(4).
002600         10  FILLER                PIC X(05).
