000100******************************************************************
000200*                                                                *
000300*  PROGRAM-ID.   CMSOLVE                                        *
000400*  AUTHOR.       R. J. PALLADINO                                 *
000500*  INSTALLATION. MIDLAND DATA CENTER - A/R APPLICATIONS         *
000600*  DATE-WRITTEN. 09/02/1987                                      *
000700*  DATE-COMPILED.                                                *
000800*  SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY                *
000900*                                                                *
001000*  PURPOSE.  THE COMBIMATCH SUBSET-SUM ENGINE.  GIVEN THE ITEM   *
001100*  TABLE AND THE VALIDATED SEARCH PARAMETERS, EXCLUDES ITEMS     *
001200*  ALREADY FINALIZED, PRUNES THE SIZE RANGE WITH THE SMART-BOUND *
001300*  TEST, ENUMERATES EVERY COMBINATION IN THE PRUNED RANGE IN     *
001400*  SIZE ORDER, RETAINS THE ONES WITHIN THE TARGET/BUFFER WINDOW  *
001500*  UP TO THE MAX-RESULTS CAP, AND ESTIMATES THE TOTAL COMBINATION*
001600*  COUNT FOR THE OPERATOR'S RUN LOG.  CALLED BY CMBATCH ONCE PER *
001700*  SEARCH.  DOES NOT MARK ITEMS FINALIZED - THAT IS CMBATCH'S    *
001800*  JOB AFTER THE OPERATOR OR THE AUTO-FINALIZE STEP PICKS A      *
001900*  COMBINATION.                                                  *
002000*                                                                *
002100******************************************************************
002200*                     C H A N G E   L O G                       *
002300******************************************************************
002400* DATE     PGMR  REQ-NO   DESCRIPTION                            *
002500* -------- ----  -------  --------------------------------------*
002600* 09/02/87 RJP   AR-0145  ORIGINAL PROGRAM.  REPLACES THE OLD    *
002700*                         AR-14 WORKSHEET COMBINATION SEARCH.    *
002800* 01/18/88 RJP   AR-0158  ADDED THE SMART-MIN/SMART-MAX PRUNE -  *
002900*                         FULL ENUMERATION WAS TIMING OUT ON     *
003000*                         THE REGIONAL OFFICE'S LARGE INVOICE    *
003100*                         BATCHES.                                *
003200* 08/30/89 RJP   AR-0219  FEASIBILITY QUICK CHECK ADDED AHEAD OF *
003300*                         THE PRUNE - SKIPS THE SORT PASSES      *
003400*                         ENTIRELY WHEN NO SOLUTION IS POSSIBLE. *
003500* 03/12/91 CDW   AR-0254  MAX-RESULTS CAP NOW CONTINUES COUNTING *
003600*                         THROUGH THE REST OF THE SIZE LEVEL     *
003700*                         RATHER THAN STOPPING COLD - AUDIT      *
003800*                         WANTED THE TRUE TOTAL-FOUND FIGURE.    *
003900* 11/07/92 CDW   AR-0281  RESULT LIST NOW SORTED BY SIZE THEN    *
004000*                         CLOSENESS TO TARGET BEFORE RETURN.     *
004100* 06/19/94 TLC   AR-0308  ADDED THE COMBINATION-COUNT ESTIMATE   *
004200*                         FOR THE RUN LOG - REQUESTED BY THE     *
004300*                         A/R SUPERVISOR TO GAUGE SEARCH SIZE.   *
004400* 02/25/96 TLC   AR-0339  ESTIMATE OVERFLOW GUARD ADDED - LARGE  *
004500*                         ITEM COUNTS WERE WRAPPING THE FIELD.   *
004600* 06/30/98 MHS   Y2K-014  YEAR 2000 REVIEW - NO 2-DIGIT YEAR     *
004700*                         FIELDS IN THIS PROGRAM.  CERTIFIED     *
004800*                         Y2K COMPLIANT, NO CHANGES REQUIRED.    *
004900* 03/17/99 MHS   Y2K-014  RECERTIFIED AFTER FULL REGRESSION.     *
005000* 09/14/00 PDN   AR-0378  WORKING-SET CAPACITY RAISED TO 1000    *
005100*                         ITEMS TO MATCH THE NEW ITEMS FILE      *
005200*                         LIMIT ON THE COMBINED REGIONAL RUN.    *
005300* 04/02/03 PDN   AR-0411  TRACE DISPLAY ADDED UNDER UPSI-0 FOR   *
005400*                         THE HELP DESK TO DIAGNOSE "NO MATCH"   *
005500*                         CALLS WITHOUT A DEBUGGER SESSION.      *
005600* 10/09/07 JQA   AR-0468  NO FUNCTIONAL CHANGE - RECOMPILED      *
005700*                         UNDER NEW COMPILER RELEASE.            *
005750* 02/11/09 JQA   AR-0479  RESULT MEMBERS WERE CARRYING THE WRONG *
005760*                         ITEM NUMBER ON A SECOND-OR-LATER       *
005770*                         SEARCH AFTER A FINALIZE - WORKING SET  *
005780*                         SLOT NO LONGER ASSUMED TO LINE UP WITH *
005790*                         THE FULL ITEM TABLE ROW.               *
005800******************************************************************
005900 IDENTIFICATION DIVISION.
006000 PROGRAM-ID. CMSOLVE.
006100 AUTHOR. R. J. PALLADINO.
006200 INSTALLATION. MIDLAND DATA CENTER - A/R APPLICATIONS.
006300 DATE-WRITTEN. 09/02/1987.
006400 DATE-COMPILED.
006500 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
006600*----------------------------------------------------------------*
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     UPSI-0 ON STATUS IS CM-TRACE-ON
007100            OFF STATUS IS CM-TRACE-OFF.
007200*----------------------------------------------------------------*
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500*----------------------------------------------------------------*
007600*    RUN DATE - STAMPED INTO THE TRACE LINE WHEN UPSI-0 IS ON     *
007700*----------------------------------------------------------------*
007800 01  WS-RUN-DATE                    PIC 9(6).
007900 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.
008000     05  WS-RD-YEAR                 PIC 9(2).
008100     05  WS-RD-MONTH                PIC 9(2).
008200     05  WS-RD-DAY                  PIC 9(2).
008300*----------------------------------------------------------------*
008400*    WORKING SET - UNFINALIZED ITEM AMOUNTS ONLY.  BUILT FRESH    *
008500*    ON EVERY CALL FROM THE ITEM TABLE PASSED BY CMBATCH.         *
008600*----------------------------------------------------------------*
008700 77  WS-WORK-N                      PIC 9(4)  COMP.
008800 01  WS-WK-TABLE.
008900     05  WS-WK-AMOUNT              PIC S9(10)V99
009000                                    SIGN LEADING SEPARATE
009100                                    OCCURS 1000 TIMES
009200                                    INDEXED BY WS-WK-IX.
009210*    ORIGINAL CM-ITEM-SEQ FOR EACH WORKING-SET SLOT - THE TWO     *
009220*    NEVER LINE UP ONCE A PRIOR FINALIZATION HAS DROPPED ITEMS.   *
009230     05  WS-WK-ORIG-SEQ            PIC 9(4)
009240                                    OCCURS 1000 TIMES.
009300 01  WS-DESC-TABLE.
009400     05  WS-DESC-AMOUNT            PIC S9(10)V99
009500                                    SIGN LEADING SEPARATE
009600                                    OCCURS 1000 TIMES
009700                                    INDEXED BY WS-DESC-IX.
009800 01  WS-ASC-TABLE.
009900     05  WS-ASC-AMOUNT             PIC S9(10)V99
010000                                    SIGN LEADING SEPARATE
010100                                    OCCURS 1000 TIMES
010200                                    INDEXED BY WS-ASC-IX.
010300*----------------------------------------------------------------*
010400*    TARGET/BUFFER WINDOW AND NORMALIZED SIZE RANGE               *
010500*----------------------------------------------------------------*
010600 01  WS-LOWER-BOUND                 PIC S9(10)V99
010700                                     SIGN LEADING SEPARATE.
010800 01  WS-UPPER-BOUND                 PIC S9(10)V99
010900                                     SIGN LEADING SEPARATE.
011000 01  WS-BOUNDS-PRINT-AREA.
011100     05  WS-BND-LOWER               PIC S9(10)V99
011200                                     SIGN LEADING SEPARATE.
011300     05  WS-BND-UPPER               PIC S9(10)V99
011400                                     SIGN LEADING SEPARATE.
011500 01  WS-BOUNDS-PRINT-ALT REDEFINES WS-BOUNDS-PRINT-AREA.
011600     05  WS-BND-PAIR-X              PIC X(26).
011700 77  WS-MIN-SIZE                    PIC 9(3)  COMP.
011800 77  WS-MAX-SIZE                    PIC 9(3)  COMP.
011900 77  WS-SMART-MIN                   PIC 9(4)  COMP.
012000 77  WS-SMART-MAX                   PIC 9(4)  COMP.
012100 77  WS-CUR-SIZE                    PIC 9(3)  COMP.
012200*----------------------------------------------------------------*
012300*    FEASIBILITY WORK AREA                                       *
012400*----------------------------------------------------------------*
012500 01  WS-MIN-AMOUNT                  PIC S9(10)V99
012600                                     SIGN LEADING SEPARATE.
012700 01  WS-TOTAL-AMOUNT                PIC S9(13)V99
012800                                     SIGN LEADING SEPARATE.
012900 01  WS-CUM-SUM                     PIC S9(13)V99
013000                                     SIGN LEADING SEPARATE.
013100 77  WS-FEASIBLE-SW                 PIC X(1)  VALUE 'N'.
013200     88  WS-FEASIBLE                          VALUE 'Y'.
013300 77  WS-SMART-FOUND-SW              PIC X(1)  VALUE 'N'.
013400     88  WS-SMART-FOUND                        VALUE 'Y'.
013500*----------------------------------------------------------------*
013600*    ENUMERATION WORK AREA                                       *
013700*----------------------------------------------------------------*
013800 01  WS-IDX-TABLE.
013900     05  WS-IDX-ENTRY              PIC 9(4) COMP
014000                                    OCCURS 100 TIMES
014100                                    INDEXED BY WS-IDX-IX.
014200 77  WS-ADV-POS                     PIC 9(4)  COMP.
014300 77  WS-ADV-LIMIT                   PIC 9(4)  COMP.
014400 77  WS-GEN-DONE-SW                 PIC X(1)  VALUE 'N'.
014500     88  WS-GEN-DONE                          VALUE 'Y'.
014600 77  WS-CAP-REACHED-SW              PIC X(1)  VALUE 'N'.
014700     88  WS-CAP-REACHED                       VALUE 'Y'.
014800 77  WS-RETAINED-CNT                PIC 9(5)  COMP.
014900 77  WS-TOTAL-FOUND                 PIC 9(7)  COMP.
015000 01  WS-CUR-SUM                     PIC S9(11)V99
015100                                     SIGN LEADING SEPARATE.
015200 01  WS-CUR-DIFF                    PIC S9(11)V99
015300                                     SIGN LEADING SEPARATE.
015400 01  WS-ABS-DIFF-A                  PIC S9(11)V99
015500                                     SIGN LEADING SEPARATE.
015600 01  WS-ABS-DIFF-B                  PIC S9(11)V99
015700                                     SIGN LEADING SEPARATE.
015800*----------------------------------------------------------------*
015900*    RESULT-SORT WORK AREA                                       *
016000*----------------------------------------------------------------*
016100 77  WS-SORT-SWAP-SW                PIC X(1)  VALUE 'N'.
016200     88  WS-SORT-SWAPPED                      VALUE 'Y'.
016300 01  WS-SWAP-COMBO-ENTRY.
016400     05  WS-SWAP-SEQ                PIC 9(5).
016500     05  WS-SWAP-SIZE               PIC 9(3).
016600     05  WS-SWAP-SUM                PIC S9(11)V99
016700                                     SIGN LEADING SEPARATE.
016800     05  WS-SWAP-DIFF               PIC S9(11)V99
016900                                     SIGN LEADING SEPARATE.
017000     05  WS-SWAP-EXACT-FLAG         PIC X(1).
017100     05  WS-SWAP-PURGED-FLAG        PIC X(1).
017200     05  WS-SWAP-ITEM-CNT           PIC 9(3).
017300     05  WS-SWAP-ITEM-SEQ OCCURS 100 TIMES
017400                          PIC 9(4).
017500     05  FILLER                    PIC X(05).
017600*----------------------------------------------------------------*
017700*    COMBINATION-COUNT ESTIMATE                                  *
017800*----------------------------------------------------------------*
017900 01  WS-ESTIMATE-EDIT-AREA.
018000     05  WS-EST-HI                  PIC 9(9).
018100     05  WS-EST-LO                  PIC 9(9).
018200 01  WS-ESTIMATE-EDIT-ALT REDEFINES WS-ESTIMATE-EDIT-AREA.
018300     05  WS-ESTIMATE-VALUE          PIC 9(18).
018400 77  WS-C-N-K                       PIC 9(18) COMP.
018500 77  WS-OVERFLOW-SW                 PIC X(1)  VALUE 'N'.
018600     88  WS-OVERFLOW                          VALUE 'Y'.
018700*----------------------------------------------------------------*
018800*    GENERIC LOOP CONTROLS AND A SWAP CELL                       *
018900*----------------------------------------------------------------*
019000 77  WS-I                           PIC 9(4)  COMP.
019100 77  WS-J                           PIC 9(4)  COMP.
019200 77  WS-K                           PIC 9(4)  COMP.
019300 01  WS-SWAP-AMOUNT                 PIC S9(10)V99
019400                                     SIGN LEADING SEPARATE.
019500*----------------------------------------------------------------*
019600 LINKAGE SECTION.
019700 COPY CMITEM.
019900
020000 COPY CMPARM.
020200
020300 COPY CMCOMBO.
020500
020600 01  LK-SOLVE-STATUS.
020700     05  LK-SLV-FEASIBLE-FLAG       PIC X(1).
020800         88  LK-SLV-IS-FEASIBLE              VALUE 'Y'.
020900         88  LK-SLV-NOT-FEASIBLE             VALUE 'N'.
021000     05  LK-SLV-ESTIMATE            PIC 9(18).
021100     05  LK-SLV-SMART-MIN           PIC 9(4).
021200     05  LK-SLV-SMART-MAX           PIC 9(4).
021300     05  FILLER                     PIC X(10).
021400*----------------------------------------------------------------*
021500 PROCEDURE DIVISION USING CM-TABLA-ITEMS
021600                           CM-PARAM-NUM
021700                           CM-TABLA-COMBOS
021800                           LK-SOLVE-STATUS.
021900*----------------------------------------------------------------*
022000
022100     PERFORM 1000-INITIALIZE-SOLVER
022200        THRU 1000-INITIALIZE-SOLVER-FIN.
022300
022400     PERFORM 2000-CHECK-FEASIBILITY
022500        THRU 2000-CHECK-FEASIBILITY-FIN.
022600
022700     IF WS-FEASIBLE
022800        PERFORM 3000-COMPUTE-SMART-BOUNDS
022900           THRU 3000-COMPUTE-SMART-BOUNDS-FIN
023000        IF WS-SMART-MIN NOT > WS-SMART-MAX
023100           PERFORM 4000-ENUMERATE-COMBINATIONS
023200              THRU 4000-ENUMERATE-COMBINATIONS-FIN
023300           PERFORM 5000-SORT-RESULTS
023400              THRU 5000-SORT-RESULTS-FIN
023500        ELSE
023600           SET WS-FEASIBLE-SW TO 'N'
023700        END-IF
023800     END-IF.
023900
024000     PERFORM 6000-ESTIMATE-COMBINATIONS
024100        THRU 6000-ESTIMATE-COMBINATIONS-FIN.
024200
024300     PERFORM 7000-FINALIZE-SOLVER
024400        THRU 7000-FINALIZE-SOLVER-FIN.
024500
024600     EXIT PROGRAM.
024700*----------------------------------------------------------------*
024800 1000-INITIALIZE-SOLVER.
024900
025000     MOVE ZERO TO WS-WORK-N WS-RETAINED-CNT WS-TOTAL-FOUND.
025100     MOVE SPACE TO WS-FEASIBLE-SW WS-CAP-REACHED-SW.
025200     MOVE ZERO TO CM-COMBO-CANT CM-COMBO-HALLADAS.
025300     ACCEPT WS-RUN-DATE FROM DATE.
025400
025500     PERFORM 1100-BUILD-WORKING-SET
025600        THRU 1100-BUILD-WORKING-SET-FIN.
025700
025800     PERFORM 1200-COMPUTE-BOUNDS
025900        THRU 1200-COMPUTE-BOUNDS-FIN.
026000
026100     PERFORM 1300-NORMALIZE-SIZES
026200        THRU 1300-NORMALIZE-SIZES-FIN.
026300
026400 1000-INITIALIZE-SOLVER-FIN.
026500     EXIT.
026600*----------------------------------------------------------------*
026700*  COPY ONLY THE AMOUNTS OF ITEMS NOT YET FINALIZED.  A PRIOR     *
026800*  FINALIZATION MAY HAVE LOCKED SOME MEMBERS SINCE THE LAST CALL. *
026900*----------------------------------------------------------------*
027000 1100-BUILD-WORKING-SET.
027100
027200     MOVE ZERO TO WS-I.
027300
027400     PERFORM 1110-BUILD-ONE-ITEM
027500        THRU 1110-BUILD-ONE-ITEM-FIN
027600        VARYING WS-I FROM 1 BY 1
027700          UNTIL WS-I > CM-ITEM-CANT.
027800
027900 1100-BUILD-WORKING-SET-FIN.
028000     EXIT.
028100
028200 1110-BUILD-ONE-ITEM.
028300
028400     IF CM-ITEM-NOT-FINALIZED (WS-I)
028500        ADD 1 TO WS-WORK-N
028600        SET WS-WK-IX TO WS-WORK-N
028700        MOVE CM-ITEM-AMOUNT (WS-I) TO WS-WK-AMOUNT (WS-WK-IX)
028710        MOVE CM-ITEM-SEQ (WS-I)    TO WS-WK-ORIG-SEQ (WS-WK-IX)
028800     END-IF.
028900
029000 1110-BUILD-ONE-ITEM-FIN.
029100     EXIT.
029200*----------------------------------------------------------------*
029300*  LOWER/UPPER BOUND = TARGET MINUS/PLUS BUFFER, EACH ROUNDED TO  *
029400*  2 DECIMALS.  STORED BACK ONTO THE PARAMETER AREA FOR CMBATCH.  *
029500*----------------------------------------------------------------*
029600 1200-COMPUTE-BOUNDS.
029700
029800     COMPUTE WS-LOWER-BOUND ROUNDED =
029900             CM-PRM-TARGET - CM-PRM-BUFFER.
030000
030100     COMPUTE WS-UPPER-BOUND ROUNDED =
030200             CM-PRM-TARGET + CM-PRM-BUFFER.
030300
030400     MOVE WS-LOWER-BOUND TO CM-PRM-LOWER-BOUND WS-BND-LOWER.
030500     MOVE WS-UPPER-BOUND TO CM-PRM-UPPER-BOUND WS-BND-UPPER.
030600
030700     IF CM-TRACE-ON
030800        DISPLAY 'CMSOLVE TRACE ' WS-RUN-DATE
030900                ' BOUNDS ' WS-BND-PAIR-X
031000     END-IF.
031100
031200 1200-COMPUTE-BOUNDS-FIN.
031300     EXIT.
031400*----------------------------------------------------------------*
031500*  MIN SIZE FLOORED AT 1 (ALREADY TRUE AFTER CMVALPRM), MAX SIZE  *
031600*  CAPPED AT THE WORKING-SET SIZE AND AT THE 100-MEMBER STORAGE   *
031700*  LIMIT OF THE COMBO TABLE.                                      *
031800*----------------------------------------------------------------*
031900 1300-NORMALIZE-SIZES.
032000
032100     IF CM-PRM-MIN-SIZE < 1
032200        MOVE 1 TO WS-MIN-SIZE
032300     ELSE
032400        MOVE CM-PRM-MIN-SIZE TO WS-MIN-SIZE
032500     END-IF.
032600
032700     MOVE CM-PRM-MAX-SIZE TO WS-MAX-SIZE.
032800     IF WS-MAX-SIZE > WS-WORK-N
032900        MOVE WS-WORK-N TO WS-MAX-SIZE
033000     END-IF.
033100     IF WS-MAX-SIZE > 100
033200        MOVE 100 TO WS-MAX-SIZE
033300     END-IF.
033400
033500 1300-NORMALIZE-SIZES-FIN.
033600     EXIT.
033700*----------------------------------------------------------------*
033800*  NO SOLUTION IS POSSIBLE WHEN THE WORKING SET IS EMPTY, THE     *
033900*  SMALLEST AMOUNT ALREADY EXCEEDS THE UPPER BOUND, OR THE TOTAL  *
034000*  OF EVERY REMAINING AMOUNT FALLS SHORT OF THE LOWER BOUND.      *
034100*----------------------------------------------------------------*
034200 2000-CHECK-FEASIBILITY.
034300
034400     SET WS-FEASIBLE-SW TO 'N'.
034500
034600     IF WS-WORK-N = ZERO
034700        GO TO 2000-CHECK-FEASIBILITY-FIN
034800     END-IF.
034900
035000     PERFORM 2100-FIND-MIN-AND-TOTAL
035100        THRU 2100-FIND-MIN-AND-TOTAL-FIN.
035200
035300     IF WS-MIN-AMOUNT > WS-UPPER-BOUND
035400        GO TO 2000-CHECK-FEASIBILITY-FIN
035500     END-IF.
035600
035700     IF WS-TOTAL-AMOUNT < WS-LOWER-BOUND
035800        GO TO 2000-CHECK-FEASIBILITY-FIN
035900     END-IF.
036000
036100     SET WS-FEASIBLE-SW TO 'Y'.
036200
036300 2000-CHECK-FEASIBILITY-FIN.
036400     EXIT.
036500
036600 2100-FIND-MIN-AND-TOTAL.
036700
036800     SET WS-WK-IX TO 1.
036900     MOVE WS-WK-AMOUNT (WS-WK-IX) TO WS-MIN-AMOUNT.
037000     MOVE ZERO TO WS-TOTAL-AMOUNT.
037100
037200     PERFORM 2110-SCAN-ONE-AMOUNT
037300        THRU 2110-SCAN-ONE-AMOUNT-FIN
037400        VARYING WS-I FROM 1 BY 1
037500          UNTIL WS-I > WS-WORK-N.
037600
037700 2100-FIND-MIN-AND-TOTAL-FIN.
037800     EXIT.
037900
038000 2110-SCAN-ONE-AMOUNT.
038100
038200     SET WS-WK-IX TO WS-I.
038300     ADD WS-WK-AMOUNT (WS-WK-IX) TO WS-TOTAL-AMOUNT.
038400     IF WS-WK-AMOUNT (WS-WK-IX) < WS-MIN-AMOUNT
038500        MOVE WS-WK-AMOUNT (WS-WK-IX) TO WS-MIN-AMOUNT
038600     END-IF.
038700
038800 2110-SCAN-ONE-AMOUNT-FIN.
038900     EXIT.
039000*----------------------------------------------------------------*
039100*  SMART-MIN: SORT DESCENDING, ACCUMULATE, FIRST K WHOSE ROUNDED  *
039200*  TOP-K SUM REACHES THE LOWER BOUND (FLOORED AT THE USER MIN).   *
039300*  SMART-MAX: SORT ASCENDING, ACCUMULATE, LAST K WHOSE ROUNDED    *
039400*  BOTTOM-K SUM DOES NOT EXCEED THE UPPER BOUND (CAPPED AT THE    *
039500*  USER MAX AND AT N).                                            *
039600*----------------------------------------------------------------*
039700 3000-COMPUTE-SMART-BOUNDS.
039800
039900     PERFORM 3100-SORT-DESCENDING
040000        THRU 3100-SORT-DESCENDING-FIN.
040100
040200     PERFORM 3200-FIND-SMART-MIN
040300        THRU 3200-FIND-SMART-MIN-FIN.
040400
040500     PERFORM 3300-SORT-ASCENDING
040600        THRU 3300-SORT-ASCENDING-FIN.
040700
040800     PERFORM 3400-FIND-SMART-MAX
040900        THRU 3400-FIND-SMART-MAX-FIN.
041000
041100 3000-COMPUTE-SMART-BOUNDS-FIN.
041200     EXIT.
041300*----------------------------------------------------------------*
041400*  SELECTION SORT, DESCENDING, INTO WS-DESC-TABLE.  WORKING SET   *
041500*  IS BOUNDED AT 1000 ENTRIES SO AN N-SQUARED SORT IS ACCEPTABLE. *
041600*----------------------------------------------------------------*
041700 3100-SORT-DESCENDING.
041800
041900     PERFORM 3110-COPY-ONE-TO-DESC
042000        THRU 3110-COPY-ONE-TO-DESC-FIN
042100        VARYING WS-I FROM 1 BY 1
042200          UNTIL WS-I > WS-WORK-N.
042300
042400     PERFORM 3120-DESC-OUTER-PASS
042500        THRU 3120-DESC-OUTER-PASS-FIN
042600        VARYING WS-I FROM 1 BY 1
042700          UNTIL WS-I > WS-WORK-N.
042800
042900 3100-SORT-DESCENDING-FIN.
043000     EXIT.
043100
043200 3110-COPY-ONE-TO-DESC.
043300
043400     SET WS-WK-IX TO WS-I.
043500     SET WS-DESC-IX TO WS-I.
043600     MOVE WS-WK-AMOUNT (WS-WK-IX) TO WS-DESC-AMOUNT (WS-DESC-IX).
043700
043800 3110-COPY-ONE-TO-DESC-FIN.
043900     EXIT.
044000
044100 3120-DESC-OUTER-PASS.
044200
044300     COMPUTE WS-J = WS-I + 1.
044400
044500     PERFORM 3130-DESC-INNER-PASS
044600        THRU 3130-DESC-INNER-PASS-FIN
044700        VARYING WS-J FROM WS-J BY 1
044800          UNTIL WS-J > WS-WORK-N.
044900
045000 3120-DESC-OUTER-PASS-FIN.
045100     EXIT.
045200
045300 3130-DESC-INNER-PASS.
045400
045700     IF WS-DESC-AMOUNT (WS-J) > WS-DESC-AMOUNT (WS-I)
045800        MOVE WS-DESC-AMOUNT (WS-I) TO WS-SWAP-AMOUNT
045900        MOVE WS-DESC-AMOUNT (WS-J)  TO
046000                                    WS-DESC-AMOUNT (WS-I)
046100        MOVE WS-SWAP-AMOUNT              TO
046200                                    WS-DESC-AMOUNT (WS-J)
046300     END-IF.
046400
046500 3130-DESC-INNER-PASS-FIN.
046600     EXIT.
046700*----------------------------------------------------------------*
046800 3200-FIND-SMART-MIN.
046900
047000     MOVE ZERO TO WS-CUM-SUM.
047100     SET WS-SMART-FOUND-SW TO 'N'.
047200     MOVE 0 TO WS-SMART-MIN.
047300
047400     PERFORM 3210-ACCUMULATE-DESC-ONE
047500        THRU 3210-ACCUMULATE-DESC-ONE-FIN
047600        VARYING WS-K FROM 1 BY 1
047700          UNTIL WS-K > WS-WORK-N
047800             OR WS-SMART-FOUND.
047900
048000     IF NOT WS-SMART-FOUND
048100        COMPUTE WS-SMART-MIN = WS-WORK-N + 1
048200     ELSE
048300        IF WS-SMART-MIN < WS-MIN-SIZE
048400           MOVE WS-MIN-SIZE TO WS-SMART-MIN
048500        END-IF
048600     END-IF.
048700
048800 3200-FIND-SMART-MIN-FIN.
048900     EXIT.
049000
049100 3210-ACCUMULATE-DESC-ONE.
049200
049300     SET WS-DESC-IX TO WS-K.
049400     COMPUTE WS-CUM-SUM ROUNDED =
049500             WS-CUM-SUM + WS-DESC-AMOUNT (WS-DESC-IX).
049600
049700     IF WS-CUM-SUM >= WS-LOWER-BOUND
049800        MOVE WS-K TO WS-SMART-MIN
049900        SET WS-SMART-FOUND-SW TO 'Y'
050000     END-IF.
050100
050200 3210-ACCUMULATE-DESC-ONE-FIN.
050300     EXIT.
050400*----------------------------------------------------------------*
050500*  SELECTION SORT, ASCENDING, INTO WS-ASC-TABLE.                  *
050600*----------------------------------------------------------------*
050700 3300-SORT-ASCENDING.
050800
050900     PERFORM 3310-COPY-ONE-TO-ASC
051000        THRU 3310-COPY-ONE-TO-ASC-FIN
051100        VARYING WS-I FROM 1 BY 1
051200          UNTIL WS-I > WS-WORK-N.
051300
051400     PERFORM 3320-ASC-OUTER-PASS
051500        THRU 3320-ASC-OUTER-PASS-FIN
051600        VARYING WS-I FROM 1 BY 1
051700          UNTIL WS-I > WS-WORK-N.
051800
051900 3300-SORT-ASCENDING-FIN.
052000     EXIT.
052100
052200 3310-COPY-ONE-TO-ASC.
052300
052400     SET WS-WK-IX TO WS-I.
052500     SET WS-ASC-IX TO WS-I.
052600     MOVE WS-WK-AMOUNT (WS-WK-IX) TO WS-ASC-AMOUNT (WS-ASC-IX).
052700
052800 3310-COPY-ONE-TO-ASC-FIN.
052900     EXIT.
053000
053100 3320-ASC-OUTER-PASS.
053200
053300     COMPUTE WS-J = WS-I + 1.
053400
053500     PERFORM 3330-ASC-INNER-PASS
053600        THRU 3330-ASC-INNER-PASS-FIN
053700        VARYING WS-J FROM WS-J BY 1
053800          UNTIL WS-J > WS-WORK-N.
053900
054000 3320-ASC-OUTER-PASS-FIN.
054100     EXIT.
054200
054300 3330-ASC-INNER-PASS.
054400
054700     IF WS-ASC-AMOUNT (WS-J) < WS-ASC-AMOUNT (WS-I)
054800        MOVE WS-ASC-AMOUNT (WS-I)  TO WS-SWAP-AMOUNT
054900        MOVE WS-ASC-AMOUNT (WS-J) TO
055000                                    WS-ASC-AMOUNT (WS-I)
055100        MOVE WS-SWAP-AMOUNT             TO
055200                                    WS-ASC-AMOUNT (WS-J)
055300     END-IF.
055400
055500 3330-ASC-INNER-PASS-FIN.
055600     EXIT.
055700*----------------------------------------------------------------*
055800 3400-FIND-SMART-MAX.
055900
056000     MOVE ZERO TO WS-CUM-SUM.
056100     SET WS-SMART-FOUND-SW TO 'N'.
056200
056300     IF WS-MAX-SIZE > WS-WORK-N
056400        MOVE WS-WORK-N TO WS-SMART-MAX
056500     ELSE
056600        MOVE WS-MAX-SIZE TO WS-SMART-MAX
056700     END-IF.
056800
056900     PERFORM 3410-ACCUMULATE-ASC-ONE
057000        THRU 3410-ACCUMULATE-ASC-ONE-FIN
057100        VARYING WS-K FROM 1 BY 1
057200          UNTIL WS-K > WS-WORK-N
057300             OR WS-SMART-FOUND.
057400
057500 3400-FIND-SMART-MAX-FIN.
057600     EXIT.
057700
057800 3410-ACCUMULATE-ASC-ONE.
057900
058000     SET WS-ASC-IX TO WS-K.
058100     COMPUTE WS-CUM-SUM ROUNDED =
058200             WS-CUM-SUM + WS-ASC-AMOUNT (WS-ASC-IX).
058300
058400     IF WS-CUM-SUM > WS-UPPER-BOUND
058500        SET WS-SMART-FOUND-SW TO 'Y'
058600        COMPUTE WS-SMART-MAX = WS-K - 1
058700        IF WS-SMART-MAX > WS-MAX-SIZE
058800           MOVE WS-MAX-SIZE TO WS-SMART-MAX
058900        END-IF
059000     END-IF.
059100
059200 3410-ACCUMULATE-ASC-ONE-FIN.
059300     EXIT.
059400*----------------------------------------------------------------*
059500*  FOR EACH SIZE FROM SMART-MIN TO SMART-MAX, GENERATE EVERY      *
059600*  COMBINATION OF THE WORKING SET IN LEXICOGRAPHIC INDEX ORDER.   *
059700*  A LEVEL RUNS TO COMPLETION EVEN PAST THE MAX-RESULTS CAP SO    *
059800*  TOTAL-FOUND STAYS ACCURATE; THE NEXT LEVEL DOES NOT START      *
059900*  ONCE THE CAP HAS BEEN REACHED.                                 *
060000*----------------------------------------------------------------*
060100 4000-ENUMERATE-COMBINATIONS.
060200
060300     PERFORM 4100-ENUMERATE-ONE-SIZE
060400        THRU 4100-ENUMERATE-ONE-SIZE-FIN
060500        VARYING WS-CUR-SIZE FROM WS-SMART-MIN BY 1
060600          UNTIL WS-CUR-SIZE > WS-SMART-MAX
060700             OR WS-CAP-REACHED.
060800
060900 4000-ENUMERATE-COMBINATIONS-FIN.
061000     EXIT.
061100
061200 4100-ENUMERATE-ONE-SIZE.
061300
061400     PERFORM 4110-INIT-SIZE-LEVEL
061500        THRU 4110-INIT-SIZE-LEVEL-FIN.
061600
061700     SET WS-GEN-DONE-SW TO 'N'.
061800
061900     PERFORM 4200-PROCESS-ONE-COMBINATION
062000        THRU 4200-PROCESS-ONE-COMBINATION-FIN
062100          UNTIL WS-GEN-DONE.
062200
062300     IF WS-RETAINED-CNT >= CM-PRM-MAX-RESULTS
062400        SET WS-CAP-REACHED-SW TO 'Y'
062500     END-IF.
062600
062700 4100-ENUMERATE-ONE-SIZE-FIN.
062800     EXIT.
062900
063000 4110-INIT-SIZE-LEVEL.
063100
063200     PERFORM 4120-SET-ONE-START-INDEX
063300        THRU 4120-SET-ONE-START-INDEX-FIN
063400        VARYING WS-K FROM 1 BY 1
063500          UNTIL WS-K > WS-CUR-SIZE.
063600
063700 4110-INIT-SIZE-LEVEL-FIN.
063800     EXIT.
063900
064000 4120-SET-ONE-START-INDEX.
064100
064200     SET WS-IDX-IX TO WS-K.
064300     MOVE WS-K TO WS-IDX-ENTRY (WS-IDX-IX).
064400
064500 4120-SET-ONE-START-INDEX-FIN.
064600     EXIT.
064700*----------------------------------------------------------------*
064800*  SUM THE CURRENT COMBINATION, TEST IT AGAINST THE WINDOW, AND   *
064900*  RETAIN IT WHEN VALID AND ROOM REMAINS - THEN ADVANCE.          *
065000*----------------------------------------------------------------*
065100 4200-PROCESS-ONE-COMBINATION.
065200
065300     MOVE ZERO TO WS-CUR-SUM.
065400
065500     PERFORM 4210-ADD-ONE-MEMBER
065600        THRU 4210-ADD-ONE-MEMBER-FIN
065700        VARYING WS-K FROM 1 BY 1
065800          UNTIL WS-K > WS-CUR-SIZE.
065900
066000     IF WS-CUR-SUM >= WS-LOWER-BOUND
066100        AND WS-CUR-SUM <= WS-UPPER-BOUND
066200        ADD 1 TO WS-TOTAL-FOUND
066300        IF WS-RETAINED-CNT < CM-PRM-MAX-RESULTS
066400           AND CM-COMBO-CANT < 500
066500           PERFORM 4220-RETAIN-COMBINATION
066600              THRU 4220-RETAIN-COMBINATION-FIN
066700        END-IF
066800     END-IF.
066900
067000     PERFORM 4300-ADVANCE-COMBINATION
067100        THRU 4300-ADVANCE-COMBINATION-FIN.
067200
067300 4200-PROCESS-ONE-COMBINATION-FIN.
067400     EXIT.
067500
067600 4210-ADD-ONE-MEMBER.
067700
067800     SET WS-IDX-IX TO WS-K.
067900     SET WS-WK-IX TO WS-IDX-ENTRY (WS-IDX-IX).
068000     ADD WS-WK-AMOUNT (WS-WK-IX) TO WS-CUR-SUM.
068100
068200 4210-ADD-ONE-MEMBER-FIN.
068300     EXIT.
068400*----------------------------------------------------------------*
068500*  APPEND THE CURRENT COMBINATION TO THE RESULT TABLE.  THE       *
068600*  EXACT/APPROXIMATE FLAG AND THE PURGE FLAG ARE LEFT BLANK -     *
068700*  CMBATCH SETS THOSE DURING CLASSIFICATION.                      *
068800*----------------------------------------------------------------*
068900 4220-RETAIN-COMBINATION.
069000
069100     ADD 1 TO CM-COMBO-CANT.
069200     SET CM-COMBO-IX TO CM-COMBO-CANT.
069300     ADD 1 TO WS-RETAINED-CNT.
069400
069500     MOVE CM-COMBO-CANT       TO CM-CMB-SEQ (CM-COMBO-IX).
069600     MOVE WS-CUR-SIZE         TO CM-CMB-SIZE (CM-COMBO-IX).
069700     MOVE WS-CUR-SUM          TO CM-CMB-SUM (CM-COMBO-IX).
069800     COMPUTE CM-CMB-DIFF (CM-COMBO-IX) ROUNDED =
069900             WS-CUR-SUM - CM-PRM-TARGET.
070000     MOVE SPACE TO CM-CMB-EXACT-FLAG (CM-COMBO-IX).
070100     MOVE 'N' TO CM-CMB-PURGED-FLAG (CM-COMBO-IX).
070200     MOVE WS-CUR-SIZE         TO CM-CMB-ITEM-CNT (CM-COMBO-IX).
070300
070400     PERFORM 4230-STORE-ONE-MEMBER
070500        THRU 4230-STORE-ONE-MEMBER-FIN
070600        VARYING WS-K FROM 1 BY 1
070700          UNTIL WS-K > WS-CUR-SIZE.
070800
070900 4220-RETAIN-COMBINATION-FIN.
071000     EXIT.
071100
071200 4230-STORE-ONE-MEMBER.
071300
071400     SET WS-IDX-IX TO WS-K.
071500     SET WS-WK-IX  TO WS-IDX-ENTRY (WS-IDX-IX).
071600     MOVE WS-WK-ORIG-SEQ (WS-WK-IX)
071700               TO CM-CMB-ITEM-SEQ (CM-COMBO-IX, WS-K).
071800
071900 4230-STORE-ONE-MEMBER-FIN.
072000     EXIT.
072100*----------------------------------------------------------------*
072200*  STANDARD NEXT-COMBINATION STEP: FIND THE RIGHTMOST POSITION    *
072300*  THAT CAN STILL BE BUMPED, BUMP IT, AND RESET EVERY POSITION    *
072400*  TO ITS RIGHT.  NO POSITION CAN BE BUMPED WHEN THE LAST         *
072500*  COMBINATION OF THIS SIZE HAS BEEN REACHED.                     *
072600*----------------------------------------------------------------*
072700 4300-ADVANCE-COMBINATION.
072800
072900     MOVE ZERO TO WS-ADV-POS.
073000     MOVE WS-CUR-SIZE TO WS-I.
073100
073200 4305-ADVANCE-FIND-POSITION.
073300
073400     IF WS-I < 1
073500        GO TO 4300-ADVANCE-COMBINATION-FIN
073600     END-IF.
073700
073800     SET WS-IDX-IX TO WS-I.
073900     COMPUTE WS-ADV-LIMIT = WS-WORK-N - WS-CUR-SIZE + WS-I.
074000
074100     IF WS-IDX-ENTRY (WS-IDX-IX) < WS-ADV-LIMIT
074200        MOVE WS-I TO WS-ADV-POS
074300        GO TO 4310-ADVANCE-BUMP-POSITION
074400     END-IF.
074500
074600     SUBTRACT 1 FROM WS-I.
074700     GO TO 4305-ADVANCE-FIND-POSITION.
074800
074900 4310-ADVANCE-BUMP-POSITION.
075000
075100     SET WS-IDX-IX TO WS-ADV-POS.
075200     ADD 1 TO WS-IDX-ENTRY (WS-IDX-IX).
075300     MOVE WS-ADV-POS TO WS-J.
075400
075500 4315-ADVANCE-RESET-TAIL.
075600
075700     IF WS-J >= WS-CUR-SIZE
075800        GO TO 4300-ADVANCE-COMBINATION-FIN
075900     END-IF.
076000
076100     ADD 1 TO WS-J.
076200     SET WS-IDX-IX TO WS-J.
076300     COMPUTE WS-K = WS-J - 1.
076400     COMPUTE WS-IDX-ENTRY (WS-IDX-IX) =
076500             WS-IDX-ENTRY (WS-K) + 1.
076600     GO TO 4315-ADVANCE-RESET-TAIL.
076700
076800 4300-ADVANCE-COMBINATION-FIN.
076900
077000     IF WS-ADV-POS = ZERO
077100        SET WS-GEN-DONE-SW TO 'Y'
077200     END-IF.
077300     EXIT.
077400*----------------------------------------------------------------*
077500*  STABLE BUBBLE SORT OF THE RETAINED RESULTS BY (SIZE, ABSOLUTE  *
077600*  DIFFERENCE) ASCENDING.  ENTRIES ARE ALREADY SIZE-CONTIGUOUS    *
077700*  FROM THE ENUMERATION ORDER, SO ONLY THE WITHIN-SIZE ORDER      *
077800*  ACTUALLY MOVES; ADJACENT SWAPS KEEP TIES IN DISCOVERY ORDER.   *
077900*----------------------------------------------------------------*
078000 5000-SORT-RESULTS.
078100
078200     IF CM-COMBO-CANT < 2
078300        GO TO 5000-SORT-RESULTS-FIN
078400     END-IF.
078500
078600     SET WS-SORT-SWAP-SW TO 'Y'.
078700
078800     PERFORM 5100-SORT-PASS
078900        THRU 5100-SORT-PASS-FIN
079000          UNTIL NOT WS-SORT-SWAPPED.
079100
079200 5000-SORT-RESULTS-FIN.
079300     EXIT.
079400
079500 5100-SORT-PASS.
079600
079700     SET WS-SORT-SWAP-SW TO 'N'.
079800     COMPUTE WS-K = CM-COMBO-CANT - 1.
079900
080000     PERFORM 5110-COMPARE-ADJACENT
080100        THRU 5110-COMPARE-ADJACENT-FIN
080200        VARYING WS-I FROM 1 BY 1
080300          UNTIL WS-I > WS-K.
080400
080500 5100-SORT-PASS-FIN.
080600     EXIT.
080700
080800 5110-COMPARE-ADJACENT.
080900
081000     COMPUTE WS-J = WS-I + 1.
081100
081200     IF CM-CMB-DIFF (WS-I) < ZERO
081300        COMPUTE WS-ABS-DIFF-A = ZERO - CM-CMB-DIFF (WS-I)
081400     ELSE
081500        MOVE CM-CMB-DIFF (WS-I) TO WS-ABS-DIFF-A
081600     END-IF.
081700
081800     IF CM-CMB-DIFF (WS-J) < ZERO
081900        COMPUTE WS-ABS-DIFF-B = ZERO - CM-CMB-DIFF (WS-J)
082000     ELSE
082100        MOVE CM-CMB-DIFF (WS-J) TO WS-ABS-DIFF-B
082200     END-IF.
082300
082400     IF CM-CMB-SIZE (WS-I) > CM-CMB-SIZE (WS-J)
082500        PERFORM 5120-SWAP-ADJACENT
082600           THRU 5120-SWAP-ADJACENT-FIN
082700     ELSE
082800        IF CM-CMB-SIZE (WS-I) = CM-CMB-SIZE (WS-J)
082900           AND WS-ABS-DIFF-A > WS-ABS-DIFF-B
083000           PERFORM 5120-SWAP-ADJACENT
083100              THRU 5120-SWAP-ADJACENT-FIN
083200        END-IF
083300     END-IF.
083400
083500 5110-COMPARE-ADJACENT-FIN.
083600     EXIT.
083700
083800 5120-SWAP-ADJACENT.
083900
084000     SET WS-SORT-SWAP-SW TO 'Y'.
084100
084200     MOVE CM-COMBO-ENTRY (WS-I) TO WS-SWAP-COMBO-ENTRY.
084300     MOVE CM-COMBO-ENTRY (WS-J) TO CM-COMBO-ENTRY (WS-I).
084400     MOVE WS-SWAP-COMBO-ENTRY   TO CM-COMBO-ENTRY (WS-J).
084500
084600 5120-SWAP-ADJACENT-FIN.
084700     EXIT.
084800*----------------------------------------------------------------*
084900*  ESTIMATE = SUM OF C(N,K) FOR K = MIN-SIZE TO MIN(MAX-SIZE,N),  *
085000*  USING THE NORMALIZED SIZES FROM 1300, NOT THE SMART-PRUNED     *
085100*  RANGE.  A RUN WHOSE TOTAL WOULD OVERFLOW 18 DIGITS IS FLAGGED  *
085200*  RATHER THAN LEFT WITH A WRAPPED FIGURE.                        *
085300*----------------------------------------------------------------*
085400 6000-ESTIMATE-COMBINATIONS.
085500
085600     MOVE ZERO TO WS-ESTIMATE-VALUE.
085700     SET WS-OVERFLOW-SW TO 'N'.
085800
085900     IF WS-WORK-N = ZERO
086000        GO TO 6000-ESTIMATE-COMBINATIONS-FIN
086100     END-IF.
086200
086300     PERFORM 6100-ADD-ONE-C-N-K
086400        THRU 6100-ADD-ONE-C-N-K-FIN
086500        VARYING WS-K FROM WS-MIN-SIZE BY 1
086600          UNTIL WS-K > WS-MAX-SIZE
086700             OR WS-OVERFLOW.
086800
086900     IF WS-OVERFLOW
087000        MOVE ALL '9' TO WS-ESTIMATE-EDIT-AREA
087100     END-IF.
087200
087300 6000-ESTIMATE-COMBINATIONS-FIN.
087400     EXIT.
087500
087600 6100-ADD-ONE-C-N-K.
087700
087800     PERFORM 6110-COMPUTE-C-N-K
087900        THRU 6110-COMPUTE-C-N-K-FIN.
088000
088100     IF NOT WS-OVERFLOW
088200        ADD WS-C-N-K TO WS-ESTIMATE-VALUE
088300           ON SIZE ERROR
088400              SET WS-OVERFLOW-SW TO 'Y'
088500        END-ADD
088600     END-IF.
088700
088800 6100-ADD-ONE-C-N-K-FIN.
088900     EXIT.
089000*----------------------------------------------------------------*
089100*  C(N,K) BY THE MULTIPLICATIVE FORM - C = PRODUCT OF             *
089200*  (N-K+I)/I FOR I = 1 TO K - WHICH STAYS AN INTEGER AT EVERY     *
089300*  STEP AND AVOIDS COMPUTING A FULL FACTORIAL.                    *
089400*----------------------------------------------------------------*
089500 6110-COMPUTE-C-N-K.
089600
089700     MOVE 1 TO WS-C-N-K.
089800
089900     PERFORM 6120-MULTIPLY-ONE-TERM
090000        THRU 6120-MULTIPLY-ONE-TERM-FIN
090100        VARYING WS-J FROM 1 BY 1
090200          UNTIL WS-J > WS-K
090300             OR WS-OVERFLOW.
090400
090500 6110-COMPUTE-C-N-K-FIN.
090600     EXIT.
090700
090800 6120-MULTIPLY-ONE-TERM.
090900
091000     COMPUTE WS-C-N-K = WS-C-N-K * (WS-WORK-N - WS-K + WS-J)
091100                                  / WS-J
091200        ON SIZE ERROR
091300           SET WS-OVERFLOW-SW TO 'Y'.
091400
091500 6120-MULTIPLY-ONE-TERM-FIN.
091600     EXIT.
091700*----------------------------------------------------------------*
091800*  RETURN THE FEASIBILITY FLAG, THE ESTIMATE AND THE PRUNED       *
091900*  SIZE RANGE TO CMBATCH.  THE COMBO TABLE ITSELF WAS BUILT       *
092000*  DIRECTLY IN THE CALLER'S STORAGE THROUGH CM-TABLA-COMBOS.      *
092100*----------------------------------------------------------------*
092200 7000-FINALIZE-SOLVER.
092300
092400     IF WS-FEASIBLE
092500        SET LK-SLV-IS-FEASIBLE TO TRUE
092600     ELSE
092700        SET LK-SLV-NOT-FEASIBLE TO TRUE
092800     END-IF.
092900
093000     MOVE WS-ESTIMATE-VALUE TO LK-SLV-ESTIMATE.
093100     MOVE WS-SMART-MIN      TO LK-SLV-SMART-MIN.
093200     MOVE WS-SMART-MAX      TO LK-SLV-SMART-MAX.
093300     MOVE WS-TOTAL-FOUND    TO CM-COMBO-HALLADAS.
093400
093500 7000-FINALIZE-SOLVER-FIN.
093600     EXIT.
093700*----------------------------------------------------------------*
093800 END PROGRAM CMSOLVE.
