000100*----------------------------------------------------------------*
000200*  CMPARM  -  SEARCH PARAMETERS (SINGLE RECORD)                  *
000300*  Layout of the one line read from PARAMS; all five fields      *
000400*  travel as text because any one of them may arrive invalid -   *
000500*  CMVALPRM validates and converts them before they are used.    *
000600*----------------------------------------------------------------*
000700 01  CM-PARAM-REC.
000800     05  CM-PRM-TARGET-X           PIC X(13).
000900     05  CM-PRM-BUFFER-X           PIC X(11).
001000     05  CM-PRM-MIN-SIZE-X         PIC X(03).
001100     05  CM-PRM-MAX-SIZE-X         PIC X(03).
001200     05  CM-PRM-MAX-RESULT-X       PIC X(05).
001300     05  FILLER                    PIC X(46).
001400*----------------------------------------------------------------*
001500*  CMPARM2 - PARAMETERS ONCE VALIDATED AND CONVERTED             *
001600*----------------------------------------------------------------*
001700 01  CM-PARAM-NUM.
001800     05  CM-PRM-TARGET             PIC S9(10)V99
001900                                    SIGN LEADING SEPARATE.
002000     05  CM-PRM-BUFFER             PIC 9(8)V99.
002100     05  CM-PRM-MIN-SIZE           PIC 9(3).
002200     05  CM-PRM-MAX-SIZE           PIC 9(3).
002300     05  CM-PRM-MAX-RESULTS        PIC 9(5).
002400     05  CM-PRM-LOWER-BOUND        PIC S9(10)V99
002500                                    SIGN LEADING SEPARATE.
002600     05  CM-PRM-UPPER-BOUND        PIC S9(10)V99
002700                                    SIGN LEADING SEPARATE.
002800     05  FILLER                    PIC X(05).
