000100*----------------------------------------------------------------*
000200*  CMPALET -  FIXED 20-COLOR FINALIZATION PALETTE                *
000300*  Cyclic rotation: finalization 21 reuses color 1.              *
000400*  Loaded via REDEFINES over literals, old-shop style, so there  *
000500*  is no run-time initialization routine to maintain.            *
000600*----------------------------------------------------------------*
000700 01  CM-PALETA-VALORES.
000800     05  FILLER  PIC X(20) VALUE 'LIGHT BLUE'.
000900     05  FILLER  PIC X(20) VALUE 'LIGHT GREEN'.
001000     05  FILLER  PIC X(20) VALUE 'PEACH'.
001100     05  FILLER  PIC X(20) VALUE 'PLUM'.
001200     05  FILLER  PIC X(20) VALUE 'POWDER BLUE'.
001300     05  FILLER  PIC X(20) VALUE 'LIGHT YELLOW'.
001400     05  FILLER  PIC X(20) VALUE 'LIGHT CORAL'.
001500     05  FILLER  PIC X(20) VALUE 'PALE TURQUOISE'.
001600     05  FILLER  PIC X(20) VALUE 'LIGHT PINK'.
001700     05  FILLER  PIC X(20) VALUE 'THISTLE'.
001800     05  FILLER  PIC X(20) VALUE 'PALE GREEN'.
001900     05  FILLER  PIC X(20) VALUE 'BISQUE'.
002000     05  FILLER  PIC X(20) VALUE 'LAVENDER'.
002100     05  FILLER  PIC X(20) VALUE 'DARK KHAKI'.
002200     05  FILLER  PIC X(20) VALUE 'LIGHT GOLDENROD'.
002300     05  FILLER  PIC X(20) VALUE 'SKY BLUE'.
002400     05  FILLER  PIC X(20) VALUE 'WHEAT'.
002500     05  FILLER  PIC X(20) VALUE 'ROSY BROWN'.
002600     05  FILLER  PIC X(20) VALUE 'LIGHT STEEL BLUE'.
002700     05  FILLER  PIC X(20) VALUE 'LAVENDER BLUSH'.
002800 01  CM-TABLA-PALETA REDEFINES CM-PALETA-VALORES.
002900     05  CM-PALETA-NOMBRE OCCURS 20 TIMES
003000                          PIC X(20).
