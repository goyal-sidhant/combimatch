000100*----------------------------------------------------------------*
000200*  CMITEM  -  WORKING TABLE OF ITEMS TO BE RECONCILED            *
000300*  One entry per amount read from the ITEMS file; built in       *
000400*  memory during input parsing and scanned by every search       *
000500*  the batch run performs.  Working capacity: 1000 items.        *
000600*----------------------------------------------------------------*
000700 01  CM-TABLA-ITEMS.
000800     05  CM-ITEM-CANT              PIC 9(4)  COMP.
000900     05  CM-ITEM-ENTRY OCCURS 1000 TIMES
001000                       INDEXED BY CM-ITEM-IX.
001100         10  CM-ITEM-SEQ           PIC 9(4).
001200         10  CM-ITEM-ROW           PIC 9(7).
001300         10  CM-ITEM-COL           PIC X(3).
001400         10  CM-ITEM-AMOUNT        PIC S9(10)V99
001500                                    SIGN LEADING SEPARATE.
001600         10  CM-ITEM-FINAL-FLAG    PIC X(1) VALUE 'N'.
001700             88  CM-ITEM-FINALIZED          VALUE 'Y'.
001800             88  CM-ITEM-NOT-FINALIZED      VALUE 'N'.
001900         10  CM-ITEM-COLOR-NO      PIC 9(2) VALUE ZEROES.
002000         10  FILLER                PIC X(05).
